000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                   00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.      PHRATTCL.                                      00000600
000700 AUTHOR.          R J LAMBERT.                                   00000700
000800 INSTALLATION.    CORPORATE HR SYSTEMS.                          00000800
000900 DATE-WRITTEN.    05/12/98.                                      00000900
001000 DATE-COMPILED.   05/12/98.                                      00001000
001100 SECURITY.        COMPANY CONFIDENTIAL.                          00001100
001200****************************************************************00001200
001300**** PHRATTCL CLASSIFIES EACH CLOCK-IN/CLOCK-OUT RECORD ON       00001300
001400**** ATTFILE (RULES A1-A4), PRINTS THE CLASSIFIED DETAIL         00001400
001500**** REPORT (ATTOUT), HOLDS A CONTROL BREAK ON EMP-ID TO COUNT   00001500
001600**** DAYS-WITH-AN-ATTENDANCE-RECORD IN THE TRAILING 30-DAY       00001600
001700**** WINDOW ENDING ON THE RUN DATE (ATTXTRC - FEEDS PHRVALID),   00001700
001800**** AND ACCUMULATES TODAY'S / THE RUN MONTH'S PRESENT-LATE-     00001800
001900**** ABSENT COUNTS FOR THE DASHBOARD (ATTTODAY - FEEDS PHRDASH). 00001900
002000****************************************************************00002000
002100**** CHANGE LOG                                                 *00002100
002200*    05/12/98  RJL  0098-140  ORIGINAL PROGRAM                   00002200
002300*    11/03/98  RJL  0098-201  ADDED ATTOUT CLASSIFIED REPORT     00002300
002400*    02/09/99  DWE  0099-031  Y2K - ATT-DATE TO FULL CCYYMMDD    00002400
002500*    09/20/04  CMP  0104-098  CLARIFIED 0000 ABSENT CONVENTION   00002500
002600*    04/02/07  CMP  0107-015  ADDED ATTXTRC 30-DAY WINDOW EXTRACT00002600
002700*    05/18/11  JKR  0111-022  ADDED ATTTODAY DASHBOARD EXTRACT   00002700
002800*    05/18/11  JKR  0111-022  SPLIT OUT CLOCK-OUT HH/MM WORK     00002800
002900*    09/30/14  JKR  0114-040  HALF-DAY STATUS BELOW 4.00 HOURS   00002900
002950*    03/08/16  JKR  0116-009  ADDED RECORDS-READ TO ATTTODAY      00002950
002960*         FOR THE DASHBOARD CONTROL TOTALS TRAILER               00002960
003000****************************************************************00003000
003100 ENVIRONMENT DIVISION.                                           00003100
003200 CONFIGURATION SECTION.                                          00003200
003300 SOURCE-COMPUTER.  IBM-370.                                      00003300
003400 OBJECT-COMPUTER.  IBM-370.                                      00003400
003500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           00003500
003600 INPUT-OUTPUT SECTION.                                           00003600
003700 FILE-CONTROL.                                                   00003700
003800     SELECT PARMFILE   ASSIGN TO PARMFILE                        00003800
003900         ORGANIZATION IS SEQUENTIAL.                             00003900
004000     SELECT ATTFILE    ASSIGN TO ATTFILE                         00004000
004100         ORGANIZATION IS SEQUENTIAL.                             00004100
004200     SELECT ATTOUT     ASSIGN TO ATTOUT                          00004200
004300         ORGANIZATION IS SEQUENTIAL.                             00004300
004400     SELECT ATTXTRC    ASSIGN TO ATTXTRC                         00004400
004500         ORGANIZATION IS SEQUENTIAL.                             00004500
004600     SELECT ATTTODAY   ASSIGN TO ATTTODAY                        00004600
004700         ORGANIZATION IS SEQUENTIAL.                             00004700
004800                                                                 00004800
004900 DATA DIVISION.                                                  00004900
005000 FILE SECTION.                                                   00005000
005100 FD  PARMFILE                                                    00005100
005200     RECORD CONTAINS 8 CHARACTERS.                               00005200
005300 COPY PHRPARM.                                                   00005300
005400                                                                 00005400
005500 FD  ATTFILE                                                     00005500
005600     RECORD CONTAINS 40 CHARACTERS.                              00005600
005700 COPY PHRATTR.                                                   00005700
005800                                                                 00005800
005900 FD  ATTOUT                                                      00005900
006000     RECORD CONTAINS 132 CHARACTERS.                             00006000
006100 01  ATTOUT-LINE                 PIC X(132).                     00006100
006200                                                                 00006200
006300 FD  ATTXTRC                                                     00006300
006400     RECORD CONTAINS 10 CHARACTERS.                              00006400
006500 01  ATTXTRC-RECORD.                                             00006500
006600     05  ATX-EMP-ID              PIC 9(05).                      00006600
006700     05  ATX-WINDOW-DAYS         PIC 9(03).                      00006700
006800     05  FILLER                  PIC X(02).                      00006800
006900                                                                 00006900
007000 FD  ATTTODAY                                                    00007000
007100     RECORD CONTAINS 35 CHARACTERS.                              00007100
007200 01  ATTTODAY-RECORD.                                            00007200
007300     05  ATT-PRESENT-TODAY       PIC 9(05).                      00007300
007400     05  ATT-ABSENT-TODAY        PIC 9(05).                      00007400
007500     05  ATT-LATE-TODAY          PIC 9(05).                      00007500
007600     05  ATT-MTD-PRESENT-CNT     PIC 9(05).                      00007600
007700     05  ATT-MTD-TOTAL-CNT       PIC 9(05).                      00007700
007750     05  ATT-RECORDS-READ        PIC 9(07).                      00007750
007800     05  FILLER                  PIC X(03).                      00007800
007900                                                                 00007900
008000 WORKING-STORAGE SECTION.                                        00008000
008100 01  WS-SWITCHES.                                                00008100
008200     05  WS-ATTFILE-EOF-SW       PIC X      VALUE 'N'.           00008200
008300         88  WS-ATTFILE-EOF                 VALUE 'Y'.           00008300
008400     05  WS-FIRST-RECORD-SW      PIC X      VALUE 'Y'.           00008400
008500         88  WS-FIRST-RECORD                VALUE 'Y'.           00008500
008600     05  WS-LATE-SW              PIC X      VALUE 'N'.           00008600
008700         88  WS-LATE                        VALUE 'Y'.           00008700
008800     05  WS-OVERTIME-SW          PIC X      VALUE 'N'.           00008800
008900         88  WS-OVERTIME                    VALUE 'Y'.           00008900
009000                                                                 00009000
009100 01  WS-COUNTERS.                                                00009100
009200     05  WS-RECORDS-READ         PIC 9(07) COMP-3 VALUE 0.       00009200
009300     05  WS-WORKED-MINUTES       PIC S9(05) COMP  VALUE 0.       00009300
009400     05  WS-DIV-Q                PIC 9(04) COMP  VALUE 0.        00009400
009500     05  WS-DIV-R4               PIC 9(04) COMP  VALUE 0.        00009500
009600     05  WS-DIV-R100             PIC 9(04) COMP  VALUE 0.        00009600
009700     05  WS-DIV-R400             PIC 9(04) COMP  VALUE 0.        00009700
009800     05  WS-DAYS-THIS-MONTH      PIC 9(02) COMP  VALUE 0.        00009800
009900     05  FILLER                  PIC X(04).                      00009900
010000                                                                 00010000
010100 01  WS-RUN-DATE-FIELDS.                                         00010100
010200     05  WS-RUN-CCYY             PIC 9(04).                      00010200
010300     05  WS-RUN-MM               PIC 9(02).                      00010300
010400     05  WS-RUN-DD               PIC 9(02).                      00010400
010500     05  WS-RUN-DATE-NUM         PIC 9(08).                      00010500
010600     05  WS-WINDOW-START-NUM     PIC 9(08).                      00010600
010700                                                                 00010700
010800 01  WS-WORK-FIELDS.                                             00010800
010900     05  WS-WORKED-HOURS         PIC 9(02)V99 VALUE 0.           00010900
011000     05  WS-OVERTIME-HOURS       PIC 9(02)V99 VALUE 0.           00011000
011100     05  WS-STATUS-TEXT          PIC X(08)    VALUE SPACES.      00011100
011200                                                                 00011200
011300 01  WS-CURRENT-EMP.                                             00011300
011400     05  WS-CURR-EMP-ID          PIC 9(05)  VALUE 0.             00011400
011500     05  WS-CURR-WINDOW-DAYS     PIC 9(03) COMP-3 VALUE 0.       00011500
011600                                                                 00011600
011700****************************************************************00011700
011800*   ATTOUT HEADING AND DETAIL LINES                              00011800
011900****************************************************************00011900
012000 01  ATT-HEADING-LINE-ONE.                                       00012000
012100     05  FILLER                  PIC X(38)                       00012100
012200             VALUE 'ATTENDANCE CLASSIFICATION DETAIL'.           00012200
012300     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.   00012300
012400     05  ATT-HDG-RUN-DATE        PIC X(10).                      00012400
012500     05  FILLER                  PIC X(74) VALUE SPACES.         00012500
012600 01  ATT-HEADING-LINE-TWO.                                       00012600
012700     05  FILLER                  PIC X(07) VALUE 'EMP ID'.       00012700
012800     05  FILLER                  PIC X(12) VALUE 'ATT DATE'.     00012800
012900     05  FILLER                  PIC X(09) VALUE 'STATUS'.       00012900
013000     05  FILLER                  PIC X(08) VALUE 'WORKED'.       00013000
013100     05  FILLER                  PIC X(08) VALUE 'O.T. HRS'.     00013100
013200     05  FILLER                  PIC X(88) VALUE SPACES.         00013200
013300 01  ATT-DETAIL-LINE.                                            00013300
013400     05  ATT-DET-EMP-ID          PIC Z(04)9.                     00013400
013500     05  FILLER                  PIC X(03) VALUE SPACES.         00013500
013600     05  ATT-DET-DATE            PIC X(10).                      00013600
013700     05  FILLER                  PIC X(02) VALUE SPACES.         00013700
013800     05  ATT-DET-STATUS          PIC X(09).                      00013800
013900     05  FILLER                  PIC X(01) VALUE SPACES.         00013900
014000     05  ATT-DET-WORKED-HRS      PIC Z9.99.                      00014000
014100     05  FILLER                  PIC X(03) VALUE SPACES.         00014100
014200     05  ATT-DET-OT-HRS          PIC Z9.99.                      00014200
014300     05  FILLER                  PIC X(86) VALUE SPACES.         00014300
014400                                                                 00014400
014500 COPY PHRDATE.                                                   00014500
014600                                                                 00014600
014700****************************************************************00014700
014800 PROCEDURE DIVISION.                                             00014800
014900****************************************************************00014900
015000 000-MAINLINE-RTN.                                               00015000
015100     PERFORM 100-OPEN-FILES.                                     00015100
015200     PERFORM 150-READ-RUN-DATE.                                  00015200
015300     PERFORM 160-COMPUTE-WINDOW-START.                           00015300
015400     PERFORM 200-READ-ATTFILE.                                   00015400
015500     PERFORM 300-PROCESS-ATTENDANCE                              00015500
015600         UNTIL WS-ATTFILE-EOF.                                   00015600
015700     PERFORM 600-WRITE-FINAL-EXTRACT.                            00015700
015800     PERFORM 700-WRITE-TODAY-EXTRACT.                            00015800
015900     PERFORM 900-CLOSE-FILES.                                    00015900
016000     STOP RUN.                                                   00016000
016100                                                                 00016100
016200 100-OPEN-FILES.                                                 00016200
016300     OPEN INPUT  PARMFILE                                        00016300
016400                 ATTFILE                                         00016400
016500          OUTPUT ATTOUT                                          00016500
016600                 ATTXTRC                                         00016600
016700                 ATTTODAY.                                       00016700
016750     MOVE ZEROS TO ATTTODAY-RECORD.                              00016750
016800                                                                 00016800
016900 150-READ-RUN-DATE.                                              00016900
017000     READ PARMFILE INTO PHR-PARM-CARD.                           00017000
017100     MOVE PHR-PARM-RUN-CCYY TO WS-RUN-CCYY.                      00017100
017200     MOVE PHR-PARM-RUN-MM   TO WS-RUN-MM.                        00017200
017300     MOVE PHR-PARM-RUN-DD   TO WS-RUN-DD.                        00017300
017400     MOVE PHR-PARM-RUN-DATE TO WS-RUN-DATE-NUM.                  00017400
017500     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY              00017500
017600         DELIMITED BY SIZE INTO ATT-HDG-RUN-DATE.                00017600
017700                                                                 00017700
017800****************************************************************00017800
017900*   30-DAY TRAILING WINDOW START DATE - SUBTRACT 29 DAYS FROM    00017900
018000*   THE RUN DATE, BORROWING A MONTH (AND YEAR, IF NEEDED) WHEN   00018000
018100*   THE DAY-OF-MONTH GOES BELOW 1. CCYYMMDD COMPARES CORRECTLY   00018100
018200*   AS A PLAIN NUMBER SO NO FURTHER CONVERSION IS NEEDED.        00018200
018300****************************************************************00018300
018400 160-COMPUTE-WINDOW-START.                                       00018400
018500     MOVE WS-RUN-CCYY TO PHR-DW-CCYY.                            00018500
018600     MOVE WS-RUN-MM   TO PHR-DW-MM.                              00018600
018700     SUBTRACT 29 FROM WS-RUN-DD GIVING PHR-DW-DD.                00018700
018800     PERFORM 165-BORROW-DAYS UNTIL PHR-DW-DD NOT < 1.             00018800
018900     STRING PHR-DW-CCYY PHR-DW-MM PHR-DW-DD DELIMITED BY SIZE     00018900
019000         INTO WS-WINDOW-START-NUM.                                00019000
019100                                                                 00019100
019200 165-BORROW-DAYS.                                                00019200
019300     SUBTRACT 1 FROM PHR-DW-MM.                                  00019300
019400     IF PHR-DW-MM < 1                                            00019400
019500         MOVE 12 TO PHR-DW-MM                                    00019500
019600         SUBTRACT 1 FROM PHR-DW-CCYY                             00019600
019700     END-IF.                                                     00019700
019800     MOVE PHR-DW-MDAYS (PHR-DW-MM) TO WS-DAYS-THIS-MONTH.        00019800
019900     IF PHR-DW-MM = 2                                            00019900
020000         PERFORM 168-CHECK-LEAP-YEAR                             00020000
020100         IF PHR-DW-IS-LEAP-YEAR                                  00020100
020200             MOVE 29 TO WS-DAYS-THIS-MONTH                       00020200
020300         END-IF                                                  00020300
020400     END-IF.                                                     00020400
020500     ADD WS-DAYS-THIS-MONTH TO PHR-DW-DD.                        00020500
020600                                                                 00020600
020700****************************************************************00020700
020800*   LEAP YEAR - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400    00020800
020900****************************************************************00020900
021000 168-CHECK-LEAP-YEAR.                                            00021000
021100     MOVE 'N' TO PHR-DW-CENTURY-LEAP-SW.                         00021100
021200     DIVIDE PHR-DW-CCYY BY 4 GIVING WS-DIV-Q REMAINDER WS-DIV-R4.00021200
021300     IF WS-DIV-R4 = 0                                            00021300
021400         DIVIDE PHR-DW-CCYY BY 100 GIVING WS-DIV-Q               00021400
021500             REMAINDER WS-DIV-R100                               00021500
021600         IF WS-DIV-R100 NOT = 0                                  00021600
021700             SET PHR-DW-IS-LEAP-YEAR TO TRUE                     00021700
021800         ELSE                                                    00021800
021900             DIVIDE PHR-DW-CCYY BY 400 GIVING WS-DIV-Q           00021900
022000                 REMAINDER WS-DIV-R400                           00022000
022100             IF WS-DIV-R400 = 0                                  00022100
022200                 SET PHR-DW-IS-LEAP-YEAR TO TRUE                 00022200
022300             END-IF                                              00022300
022400         END-IF                                                  00022400
022500     END-IF.                                                     00022500
022600                                                                 00022600
022700 200-READ-ATTFILE.                                               00022700
022800     READ ATTFILE                                                00022800
022900         AT END     SET WS-ATTFILE-EOF TO TRUE                   00022900
023000         NOT AT END ADD 1 TO WS-RECORDS-READ                     00023000
023100     END-READ.                                                   00023100
023200                                                                 00023200
023300 300-PROCESS-ATTENDANCE.                                         00023300
023400     PERFORM 320-CLASSIFY-ATTENDANCE.                            00023400
023500     PERFORM 340-WRITE-DETAIL-LINE.                              00023500
023600     PERFORM 360-CONTROL-BREAK-CHECK.                            00023600
023700     PERFORM 380-ACCUMULATE-TODAY-STATS.                         00023700
023800     PERFORM 200-READ-ATTFILE.                                   00023800
023900                                                                 00023900
024000****************************************************************00024000
024100*   RULES A1-A4 - STATUS, LATE FLAG, WORKED/OVERTIME HOURS       00024100
024200****************************************************************00024200
024300 320-CLASSIFY-ATTENDANCE.                                        00024300
024400     MOVE 'N' TO WS-LATE-SW.                                     00024400
024500     MOVE 'N' TO WS-OVERTIME-SW.                                 00024500
024600     MOVE 0   TO WS-WORKED-HOURS WS-OVERTIME-HOURS.              00024600
024700     IF PHR-ATT-NO-CLOCK-IN                                      00024700
024800         MOVE 'ABSENT'  TO WS-STATUS-TEXT                        00024800
024900     ELSE                                                        00024900
025000         PERFORM 330-COMPUTE-WORKED-HOURS.                       00025000
025100         IF PHR-ATT-CLOCK-IN > 0900                              00025100
025200             SET WS-LATE TO TRUE                                 00025200
025300             MOVE 'LATE'    TO WS-STATUS-TEXT                    00025300
025400         ELSE                                                    00025400
025500             MOVE 'PRESENT' TO WS-STATUS-TEXT                    00025500
025600         END-IF                                                  00025600
025700         IF WS-WORKED-HOURS > 0 AND WS-WORKED-HOURS < 4.00       00025700
025800             MOVE 'HALF-DAY' TO WS-STATUS-TEXT                   00025800
025900         END-IF                                                  00025900
026000         IF WS-WORKED-HOURS > 8.00                               00026000
026100             SET WS-OVERTIME TO TRUE                             00026100
026200             COMPUTE WS-OVERTIME-HOURS = WS-WORKED-HOURS - 8.00  00026200
026300         END-IF                                                  00026300
026400     END-IF.                                                     00026400
026500                                                                 00026500
026600****************************************************************00026600
026700*   WORKED HOURS = (CLOCK-OUT MINUS CLOCK-IN) IN MINUTES, /60,   00026700
026800*   2 DECIMALS, TRUNCATED. MISSING CLOCK-OUT GIVES ZERO HOURS.   00026800
026900****************************************************************00026900
027000 330-COMPUTE-WORKED-HOURS.                                       00027000
027100     IF PHR-ATT-NO-CLOCK-OUT                                     00027100
027200         MOVE 0 TO WS-WORKED-HOURS                               00027200
027300     ELSE                                                        00027300
027400         COMPUTE WS-WORKED-MINUTES =                             00027400
027500             (PHR-ATT-OUT-HH * 60 + PHR-ATT-OUT-MM) -             00027500
027600             (PHR-ATT-IN-HH  * 60 + PHR-ATT-IN-MM)                00027600
027700         COMPUTE WS-WORKED-HOURS = WS-WORKED-MINUTES / 60         00027700
027800     END-IF.                                                     00027800
027900                                                                 00027900
028000 340-WRITE-DETAIL-LINE.                                          00028000
028100     MOVE PHR-ATT-EMP-ID TO ATT-DET-EMP-ID.                      00028100
028200     STRING PHR-ATT-DT-MM '/' PHR-ATT-DT-DD '/' PHR-ATT-DT-CCYY  00028200
028300         DELIMITED BY SIZE INTO ATT-DET-DATE.                    00028300
028400     MOVE WS-STATUS-TEXT   TO ATT-DET-STATUS.                    00028400
028500     MOVE WS-WORKED-HOURS  TO ATT-DET-WORKED-HRS.                00028500
028600     MOVE WS-OVERTIME-HOURS TO ATT-DET-OT-HRS.                   00028600
028700     IF WS-FIRST-RECORD                                          00028700
028800         WRITE ATTOUT-LINE FROM ATT-HEADING-LINE-ONE             00028800
028900             AFTER ADVANCING PAGE                                00028900
029000         WRITE ATTOUT-LINE FROM ATT-HEADING-LINE-TWO             00029000
029100             AFTER ADVANCING 2 LINES                             00029100
029200         SET WS-FIRST-RECORD TO FALSE                            00029200
029300     END-IF.                                                     00029300
029400     WRITE ATTOUT-LINE FROM ATT-DETAIL-LINE                      00029400
029500         AFTER ADVANCING 1 LINE.                                 00029500
029600                                                                 00029600
029700****************************************************************00029700
029800*   CONTROL BREAK ON EMP-ID - ATTFILE IS IN EMP-ID/DATE          00029800
029900*   ASCENDING SEQUENCE. COUNT RECORDS FALLING IN THE TRAILING    00029900
030000*   30-DAY WINDOW AND FLUSH THE COUNT WHEN THE KEY CHANGES.      00030000
030100****************************************************************00030100
030200 360-CONTROL-BREAK-CHECK.                                        00030200
030300     IF PHR-ATT-EMP-ID NOT = WS-CURR-EMP-ID                      00030300
030400         IF WS-CURR-EMP-ID NOT = 0                               00030400
030500             PERFORM 365-WRITE-EXTRACT                           00030500
030600         END-IF                                                  00030600
030700         MOVE PHR-ATT-EMP-ID TO WS-CURR-EMP-ID                   00030700
030800         MOVE 0 TO WS-CURR-WINDOW-DAYS                           00030800
030900     END-IF.                                                     00030900
031000     IF PHR-ATT-DATE NOT < WS-WINDOW-START-NUM                   00031000
031100         AND PHR-ATT-DATE NOT > WS-RUN-DATE-NUM                  00031100
031200         ADD 1 TO WS-CURR-WINDOW-DAYS                            00031200
031300     END-IF.                                                     00031300
031400                                                                 00031400
031500 365-WRITE-EXTRACT.                                               00031500
031600     MOVE WS-CURR-EMP-ID      TO ATX-EMP-ID.                     00031600
031700     MOVE WS-CURR-WINDOW-DAYS TO ATX-WINDOW-DAYS.                00031700
031800     WRITE ATTXTRC-RECORD.                                       00031800
031900                                                                 00031900
032000****************************************************************00032000
032100*   DASHBOARD "TODAY" COUNTS (DATE = RUN DATE) AND RUN-MONTH     00032100
032200*   PRESENCE COUNTS FOR THE MONTH-TO-DATE ATTENDANCE AVERAGE     00032200
032300****************************************************************00032300
032400 380-ACCUMULATE-TODAY-STATS.                                     00032400
032500     IF PHR-ATT-DT-CCYY = WS-RUN-CCYY                            00032500
032600         AND PHR-ATT-DT-MM = WS-RUN-MM                           00032600
032700         ADD 1 TO ATT-MTD-TOTAL-CNT                              00032700
032800         IF WS-STATUS-TEXT NOT = 'ABSENT'                        00032800
032900             ADD 1 TO ATT-MTD-PRESENT-CNT                        00032900
033000         END-IF                                                  00033000
033100     END-IF.                                                     00033100
033200     IF PHR-ATT-DATE = WS-RUN-DATE-NUM                           00033200
033300         EVALUATE WS-STATUS-TEXT                                 00033300
033400             WHEN 'ABSENT'                                       00033400
033500                 ADD 1 TO ATT-ABSENT-TODAY                       00033500
033600             WHEN 'LATE'                                         00033600
033700                 ADD 1 TO ATT-LATE-TODAY                         00033700
033800                 ADD 1 TO ATT-PRESENT-TODAY                      00033800
033900             WHEN OTHER                                          00033900
034000                 ADD 1 TO ATT-PRESENT-TODAY                      00034000
034100         END-EVALUATE                                            00034100
034200     END-IF.                                                     00034200
034300                                                                 00034300
034400 600-WRITE-FINAL-EXTRACT.                                        00034400
034500     IF WS-CURR-EMP-ID NOT = 0                                   00034500
034600         PERFORM 365-WRITE-EXTRACT                               00034600
034700     END-IF.                                                     00034700
034800                                                                 00034800
034900 700-WRITE-TODAY-EXTRACT.                                        00034900
034950     MOVE WS-RECORDS-READ TO ATT-RECORDS-READ.                   00034950
035000     WRITE ATTTODAY-RECORD.                                      00035000
035100                                                                 00035100
035200 900-CLOSE-FILES.                                                00035200
035300     CLOSE PARMFILE ATTFILE ATTOUT ATTXTRC ATTTODAY.             00035300
