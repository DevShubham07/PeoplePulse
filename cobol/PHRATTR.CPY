000100****************************************************************00000100
000200*    PHRATTR  --  DAILY ATTENDANCE TRANSACTION RECORD           *00000200
000300*    ONE RECORD PER EMPLOYEE PER CLOCK DAY, FIXED 40 BYTES      *00000300
000400*    KEYED EMP-ID, DATE ASCENDING WITHIN EMP-ID                 *00000400
000500****************************************************************00000500
000600*    MAINTENANCE HISTORY                                        *00000600
000700*    06/01/98  RJL  0098-140  ORIGINAL LAYOUT                    *00000700
000800*    02/09/99  DWE  0099-031  Y2K - ATT-DATE TO FULL CCYYMMDD    *00000800
000900*    09/20/04  CMP  0104-098  DOCUMENTED 0000 ABSENT CONVENTION  *00000900
000950*    05/18/11  JKR  0111-022  ADDED CLOCK-OUT HH/MM REDEFINES    *00000950
001000****************************************************************00001000
001100 01  PHR-ATTENDANCE-RECORD.                                     00001100
001200     05  PHR-ATT-EMP-ID          PIC 9(05).                     00001200
001300     05  PHR-ATT-DATE            PIC 9(08).                     00001300
001400     05  PHR-ATT-DATE-R REDEFINES PHR-ATT-DATE.                 00001400
001500         10  PHR-ATT-DT-CCYY     PIC 9(04).                     00001500
001600         10  PHR-ATT-DT-MM       PIC 9(02).                     00001600
001700         10  PHR-ATT-DT-DD       PIC 9(02).                     00001700
001800     05  PHR-ATT-CLOCK-IN        PIC 9(04).                     00001800
001900         88  PHR-ATT-NO-CLOCK-IN     VALUE 0000.                00001900
002000     05  PHR-ATT-CLOCK-OUT       PIC 9(04).                     00002000
002100         88  PHR-ATT-NO-CLOCK-OUT    VALUE 0000.                00002100
002200     05  PHR-ATT-CLOCK-IN-R REDEFINES PHR-ATT-CLOCK-IN.         00002200
002300         10  PHR-ATT-IN-HH       PIC 9(02).                     00002300
002400         10  PHR-ATT-IN-MM       PIC 9(02).                     00002400
002450     05  PHR-ATT-CLOCK-OUT-R REDEFINES PHR-ATT-CLOCK-OUT.       00002450
002470         10  PHR-ATT-OUT-HH      PIC 9(02).                     00002470
002480         10  PHR-ATT-OUT-MM      PIC 9(02).                     00002480
002500     05  FILLER                  PIC X(19).                     00002500
