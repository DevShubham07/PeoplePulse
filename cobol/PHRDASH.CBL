000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                   00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.      PHRDASH.                                       00000600
000700 AUTHOR.          R J LAMBERT.                                   00000700
000800 INSTALLATION.    CORPORATE HR SYSTEMS.                          00000800
000900 DATE-WRITTEN.    06/03/98.                                      00000900
001000 DATE-COMPILED.   06/03/98.                                      00001000
001100 SECURITY.        COMPANY CONFIDENTIAL.                          00001100
001200****************************************************************00001200
001300**** PHRDASH IS THE FINAL STEP OF THE NIGHTLY HR RUN.  IT PAIRS  00001300
001400**** EACH EMPFILE RECORD WITH THE ENRFILE RECORD PHRVALID BUILT  00001500
001500**** FROM IT (SAME DRIVER ORDER, ONE ENRFILE RECORD PER EMPFILE  00001500
001600**** RECORD) TO PICK UP DESIGNATION AND PROJECT COUNTS THAT      00001600
001700**** PHRVALID DOES NOT CARRY FORWARD, ACCUMULATES THE COMPANY,   00001700
001800**** DEPARTMENT, DISTRIBUTION AND TOP-5 STATISTICS OVER THE      00001800
001900**** VALID EMPLOYEES, PULLS IN THE ATTENDANCE AND PERFORMANCE    00001900
002000**** TREND EXTRACTS, AND PRINTS THE EIGHT-SECTION DASHBOARD      00002000
002100**** REPORT (RPTFILE).                                           00002100
002200****************************************************************00002200
002300**** CHANGE LOG                                                 *00002300
002400*    06/03/98  RJL  0098-119  ORIGINAL PROGRAM                  *00002400
002500*    02/09/99  DWE  0099-031  Y2K - HEADER DATE NOW FULL CCYYMMDD00002500
002600*    09/14/03  DWE  0103-061  ADDED TOP-5 PERFORMERS SECTION     00002600
002700*    11/20/06  CMP  0106-071  ADDED PERFORMANCE TREND SECTION    00002700
002800*    07/09/12  JKR  0112-033  PAIRED EMPFILE READ FOR DESIGNATION00002800
002900*         AND PROJECT COUNTS (NOT CARRIED ON THE ENRICHED RECORD)00002900
003000*    03/08/16  JKR  0116-009  ADDED CONTROL TOTALS TRAILER       00003000
003100*         SECTION FROM PHRCTLS, PRFCNT AND TSKCNT                00003100
003200****************************************************************00003200
003300 ENVIRONMENT DIVISION.                                           00003300
003400 CONFIGURATION SECTION.                                          00003400
003500 SOURCE-COMPUTER.  IBM-370.                                      00003500
003600 OBJECT-COMPUTER.  IBM-370.                                      00003600
003700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           00003700
003800 INPUT-OUTPUT SECTION.                                           00003800
003900 FILE-CONTROL.                                                   00003900
004000     SELECT PARMFILE   ASSIGN TO PARMFILE                        00004000
004100         ORGANIZATION IS SEQUENTIAL.                             00004100
004200     SELECT EMPFILE    ASSIGN TO EMPFILE                         00004200
004300         ORGANIZATION IS SEQUENTIAL.                             00004300
004400     SELECT ENRFILE    ASSIGN TO ENRFILE                         00004400
004500         ORGANIZATION IS SEQUENTIAL.                             00004500
004600     SELECT ATTTODAY   ASSIGN TO ATTTODAY                        00004600
004700         ORGANIZATION IS SEQUENTIAL.                             00004700
004800     SELECT PRFTREND   ASSIGN TO PRFTREND                        00004800
004900         ORGANIZATION IS SEQUENTIAL.                             00004900
005000     SELECT PHRCTLS    ASSIGN TO PHRCTLS                         00005000
005100         ORGANIZATION IS SEQUENTIAL.                             00005100
005200     SELECT PRFCNT     ASSIGN TO PRFCNT                          00005200
005300         ORGANIZATION IS SEQUENTIAL.                             00005300
005400     SELECT TSKCNT     ASSIGN TO TSKCNT                          00005400
005500         ORGANIZATION IS SEQUENTIAL.                             00005500
005600     SELECT RPTFILE    ASSIGN TO RPTFILE                         00005600
005700         ORGANIZATION IS SEQUENTIAL.                             00005700
005800                                                                 00005800
005900 DATA DIVISION.                                                  00005900
006000 FILE SECTION.                                                   00006000
006100 FD  PARMFILE                                                    00006100
006200     RECORD CONTAINS 8 CHARACTERS.                               00006200
006300 COPY PHRPARM.                                                   00006300
006400                                                                 00006400
006500 FD  EMPFILE                                                     00006500
006600     RECORD CONTAINS 112 CHARACTERS.                             00006600
006700 COPY PHREMPR.                                                   00006700
006800                                                                 00006800
006900 FD  ENRFILE                                                     00006900
007000     RECORD CONTAINS 132 CHARACTERS.                             00007000
007100 COPY PHRENRR.                                                   00007100
007200                                                                 00007200
007300 FD  ATTTODAY                                                    00007300
007400     RECORD CONTAINS 35 CHARACTERS.                              00007400
007500 01  ATTTODAY-RECORD.                                            00007500
007600     05  ATT-PRESENT-TODAY       PIC 9(05).                      00007600
007700     05  ATT-ABSENT-TODAY        PIC 9(05).                      00007700
007800     05  ATT-LATE-TODAY          PIC 9(05).                      00007800
007900     05  ATT-MTD-PRESENT-CNT     PIC 9(05).                      00007900
008000     05  ATT-MTD-TOTAL-CNT       PIC 9(05).                      00008000
008100     05  ATT-RECORDS-READ        PIC 9(07).                      00008100
008200     05  FILLER                  PIC X(03).                      00008200
008300                                                                 00008300
008400 FD  PRFTREND                                                    00008400
008500     RECORD CONTAINS 16 CHARACTERS.                              00008500
008600 01  PRFTREND-RECORD.                                            00008600
008700     05  PTT-MONTH-LABEL         PIC X(06).                      00008700
008800     05  PTT-AVG-SCORE           PIC 9(02)V9.                    00008800
008900     05  FILLER                  PIC X(07).                      00008900
009000                                                                 00009000
009100 FD  PHRCTLS                                                     00009100
009200     RECORD CONTAINS 20 CHARACTERS.                              00009200
009300 01  PHRCTLS-RECORD.                                             00009300
009400     05  PCT-EMP-READ            PIC 9(05).                      00009400
009500     05  PCT-EMP-VALID           PIC 9(05).                      00009500
009600     05  PCT-EMP-REJECTED        PIC 9(05).                      00009600
009700     05  FILLER                  PIC X(05).                      00009700
009800                                                                 00009800
009900 FD  PRFCNT                                                      00009900
010000     RECORD CONTAINS 8 CHARACTERS.                               00010000
010100 01  PRFCNT-RECORD.                                              00010100
010200     05  PFC-RECORDS-READ        PIC 9(07).                      00010200
010300     05  FILLER                  PIC X(01).                      00010300
010400                                                                 00010400
010500 FD  TSKCNT                                                      00010500
010600     RECORD CONTAINS 8 CHARACTERS.                               00010600
010700 01  TSKCNT-RECORD.                                              00010700
010800     05  TKC-RECORDS-READ        PIC 9(07).                      00010800
010900     05  FILLER                  PIC X(01).                      00010900
011000                                                                 00011000
011100 FD  RPTFILE                                                     00011100
011200     RECORD CONTAINS 132 CHARACTERS.                             00011200
011300 01  RPT-LINE                    PIC X(132).                     00011300
011400                                                                 00011400
011500 WORKING-STORAGE SECTION.                                        00011500
011600 01  WS-SWITCHES.                                                00011600
011700     05  WS-ENRFILE-EOF-SW       PIC X      VALUE 'N'.           00011700
011800         88  WS-ENRFILE-EOF                 VALUE 'Y'.           00011800
011900                                                                 00011900
012000 01  WS-RUN-DATE-FIELDS.                                         00012000
012100     05  WS-RUN-DATE-NUM         PIC 9(08) VALUE 0.              00012100
012200     05  WS-RUN-DATE-NUM-R REDEFINES WS-RUN-DATE-NUM.            00012200
012300         10  WS-RUN-CCYY         PIC 9(04).                      00012300
012400         10  WS-RUN-MM           PIC 9(02).                      00012400
012500         10  WS-RUN-DD           PIC 9(02).                      00012500
012600                                                                 00012600
012700 01  WS-COMPANY-TOTALS.                                          00012700
012800     05  WS-TOTAL-EMPLOYEES      PIC 9(05) COMP-3 VALUE 0.       00012800
012900     05  WS-ACTIVE-EMPLOYEES     PIC 9(05) COMP-3 VALUE 0.       00012900
013000     05  WS-TOTAL-DEPARTMENTS    PIC 9(03) COMP-3 VALUE 0.       00013000
013100     05  WS-SCORE-TOTAL          PIC 9(07)V9 COMP-3 VALUE 0.     00013100
013200     05  WS-ATTEND-TOTAL         PIC 9(07) COMP-3 VALUE 0.       00013200
013300     05  WS-VALID-EMPLOYEES      PIC 9(05) COMP-3 VALUE 0.       00013300
013400     05  WS-TOTAL-PROJECTS       PIC 9(07) COMP-3 VALUE 0.       00013400
013500     05  WS-COMPL-PROJECTS       PIC 9(07) COMP-3 VALUE 0.       00013500
013600     05  WS-AVG-PERFORMANCE      PIC 9(02)V9  VALUE 0.           00013600
013700     05  WS-AVG-ATTENDANCE       PIC 9(03)V9  VALUE 0.           00013700
013800     05  WS-PROJECT-COMPL-RATE   PIC 9(03)V9  VALUE 0.           00013800
013900                                                                 00013900
014000****************************************************************00014000
014100*   DEPARTMENT TABLE - DEPARTMENTS APPEAR IN ORDER OF FIRST      00014100
014200*   OCCURRENCE IN THE EMPLOYEE FILE, UP TO 30 DISTINCT NAMES.    00014200
014300****************************************************************00014300
014400 01  WS-DEPT-TABLE.                                              00014400
014500     05  WS-DEPT-ENTRY OCCURS 30 TIMES INDEXED BY WS-DEPT-IDX.   00014500
014600         10  WS-DEPT-NAME        PIC X(15).                     00014600
014700         10  WS-DEPT-COUNT       PIC 9(04) COMP-3.               00014700
014800                                                                 00014800
014900 01  WS-PERF-DISTRIBUTION.                                       00014900
015000     05  WS-DIST-EXCELLENT       PIC 9(05) COMP-3 VALUE 0.       00015000
015100     05  WS-DIST-GOOD            PIC 9(05) COMP-3 VALUE 0.       00015100
015200     05  WS-DIST-SATISFACTORY    PIC 9(05) COMP-3 VALUE 0.       00015200
015300     05  WS-DIST-NEEDS-IMPROVE   PIC 9(05) COMP-3 VALUE 0.       00015300
015400     05  WS-DIST-NOT-RATED       PIC 9(05) COMP-3 VALUE 0.       00015400
015500                                                                 00015500
015600****************************************************************00015600
015700*   TOP-5 TABLE - KEPT SORTED DESCENDING BY SCORE AS EMPLOYEES   00015700
015800*   ARE READ.  TIES KEEP THE EARLIER-READ EMPLOYEE AHEAD, SO A   00015800
015900*   NEW SCORE ONLY DISPLACES A STRICTLY LOWER ENTRY.             00015900
016000****************************************************************00016000
016100 01  WS-TOP5-COUNT               PIC 9(01) COMP-3 VALUE 0.       00016100
016200 01  WS-TOP5-TABLE.                                              00016200
016300     05  WS-TOP5-ENTRY OCCURS 5 TIMES INDEXED BY WS-TOP5-IDX.    00016300
016400         10  WS-TOP5-SCORE       PIC 9(02)V9.                    00016400
016500         10  WS-TOP5-NAME        PIC X(25).                     00016500
016600         10  WS-TOP5-DEPT        PIC X(15).                      00016600
016700         10  WS-TOP5-DESIG       PIC X(25).                      00016700
016800                                                                 00016800
016900 01  WS-WORK-FIELDS.                                             00016900
017000     05  WS-NEW-SCORE            PIC 9(02)V9  VALUE 0.           00017000
017100     05  WS-INSERT-POS           PIC 9(01) COMP VALUE 0.         00017100
017300     05  WS-DEPT-FOUND-SW        PIC X      VALUE 'N'.          00017300
017400         88  WS-DEPT-FOUND                  VALUE 'Y'.          00017400
017500                                                                 00017500
017600 01  WS-TREND-TABLE.                                             00017600
017700     05  WS-TREND-ENTRY OCCURS 6 TIMES INDEXED BY WS-TREND-IDX.  00017700
017800         10  WS-TREND-LABEL      PIC X(06).                     00017800
017900         10  WS-TREND-SCORE      PIC 9(02)V9.                    00017900
018000     05  WS-TREND-DIRECTION      PIC S9(01)V9 VALUE 0.           00018000
018100     05  WS-TREND-DESC           PIC X(09)  VALUE SPACES.        00018100
018200                                                                 00018200
018300 01  WS-ATTENDANCE-SUMMARY.                                      00018300
018400     05  WS-MTD-AVG-ATTEND       PIC 9(03)V9  VALUE 0.           00018400
018500     05  WS-TOTAL-WORKING-DAYS   PIC 9(02)    VALUE 0.           00018500
018600                                                                 00018600
018700 01  WS-HEADING-LINE-ONE.                                        00018700
018800     05  FILLER                  PIC X(40) VALUE SPACES.        00018800
018900     05  FILLER                  PIC X(29)                       00018900
019000             VALUE 'PEOPLEPULSE DASHBOARD REPORT'.               00019000
019100     05  FILLER                  PIC X(63) VALUE SPACES.         00019100
019200                                                                 00019200
019300 01  WS-HEADING-LINE-TWO.                                        00019300
019400     05  FILLER                  PIC X(40) VALUE SPACES.        00019400
019500     05  FILLER                  PIC X(9)  VALUE 'RUN DATE '.   00019500
019600     05  HDG-RUN-MM              PIC 99.                         00019600
019700     05  FILLER                  PIC X(1)  VALUE '/'.           00019700
019800     05  HDG-RUN-DD              PIC 99.                         00019800
019900     05  FILLER                  PIC X(1)  VALUE '/'.           00019900
020000     05  HDG-RUN-CCYY            PIC 9999.                       00020000
020100     05  FILLER                  PIC X(73) VALUE SPACES.         00020100
020200                                                                 00020200
020300 01  WS-COMPANY-LINE-ONE.                                        00020300
020400     05  FILLER                  PIC X(4) VALUE 'EMPL'.         00020400
020500     05  FILLER                  PIC X(5) VALUE SPACES.          00020500
020600     05  CTL-TOTAL-EMPS          PIC ZZZZ9.                      00020600
020700     05  FILLER                  PIC X(6) VALUE ' ACTV '.       00020700
020800     05  CTL-ACTIVE-EMPS         PIC ZZZZ9.                      00020800
020900     05  FILLER                  PIC X(6) VALUE ' DEPT '.       00020900
021000     05  CTL-TOTAL-DEPTS         PIC ZZ9.                        00021000
021100     05  FILLER                  PIC X(98) VALUE SPACES.         00021100
021200                                                                 00021200
021300 01  WS-COMPANY-LINE-TWO.                                        00021300
021400     05  FILLER                  PIC X(9) VALUE 'AVG PERF '.    00021400
021500     05  CTL-AVG-PERF            PIC Z9.9.                       00021500
021600     05  FILLER                  PIC X(9) VALUE ' AVG ATT '.    00021600
021700     05  CTL-AVG-ATTEND          PIC ZZ9.9.                      00021700
021800     05  FILLER                  PIC X(10) VALUE ' PROJECTS '.  00021800
021900     05  CTL-TOTAL-PROJ          PIC ZZZZ9.                      00021900
022000     05  FILLER                  PIC X(1)  VALUE '/'.           00022000
022100     05  CTL-COMPL-PROJ          PIC ZZZZ9.                      00022100
022200     05  FILLER                  PIC X(3)  VALUE ' ( '.         00022200
022300     05  CTL-PROJ-RATE           PIC ZZ9.9.                      00022300
022400     05  FILLER                  PIC X(3)  VALUE '%) '.         00022400
022500     05  FILLER                  PIC X(73) VALUE SPACES.        00022500
022600                                                                 00022600
022700 01  WS-DEPT-LINE.                                                00022700
022800     05  DET-DEPT-NAME           PIC X(15).                      00022800
022900     05  FILLER                  PIC X(5) VALUE SPACES.          00022900
023000     05  DET-DEPT-COUNT          PIC ZZZ9.                       00023000
023100     05  FILLER                  PIC X(108) VALUE SPACES.        00023100
023200                                                                 00023200
023300 01  WS-DIST-LINE.                                                00023300
023400     05  DET-DIST-CATEGORY       PIC X(20).                      00023400
023500     05  FILLER                  PIC X(5) VALUE SPACES.          00023500
023600     05  DET-DIST-COUNT          PIC ZZZZ9.                      00023600
023700     05  FILLER                  PIC X(102) VALUE SPACES.        00023700
023800                                                                 00023800
023900 01  WS-TOP5-LINE.                                                00023900
024000     05  DET-TOP5-RANK           PIC 9.                          00024000
024100     05  FILLER                  PIC X(2) VALUE SPACES.          00024100
024200     05  DET-TOP5-NAME           PIC X(25).                      00024200
024300     05  FILLER                  PIC X(1) VALUE SPACES.          00024300
024400     05  DET-TOP5-DEPT           PIC X(15).                      00024400
024500     05  FILLER                  PIC X(1) VALUE SPACES.          00024500
024600     05  DET-TOP5-DESIG          PIC X(25).                      00024600
024700     05  FILLER                  PIC X(1) VALUE SPACES.          00024700
024800     05  DET-TOP5-SCORE          PIC Z9.9.                       00024800
024900     05  FILLER                  PIC X(57) VALUE SPACES.         00024900
025000                                                                 00025000
025100 01  WS-ATTEND-LINE.                                              00025100
025200     05  FILLER                  PIC X(9) VALUE 'PRESENT '.     00025200
025300     05  DET-ATT-PRESENT         PIC ZZZZ9.                      00025300
025400     05  FILLER                  PIC X(8) VALUE ' ABSENT '.     00025400
025500     05  DET-ATT-ABSENT          PIC ZZZZ9.                      00025500
025600     05  FILLER                  PIC X(6) VALUE ' LATE '.       00025600
025700     05  DET-ATT-LATE            PIC ZZZZ9.                      00025700
025800     05  FILLER                  PIC X(9) VALUE ' MTD AVG '.    00025800
025900     05  DET-ATT-MTD-AVG         PIC ZZ9.9.                      00025900
026000     05  FILLER                  PIC X(2) VALUE '% '.           00026000
026100     05  FILLER                  PIC X(7) VALUE 'W-DAYS '.      00026100
026200     05  DET-ATT-WORK-DAYS       PIC Z9.                         00026200
026300     05  FILLER                  PIC X(69) VALUE SPACES.        00026300
026400                                                                 00026400
026500 01  WS-TREND-LINE.                                               00026500
026600     05  DET-TREND-LABEL         PIC X(06).                      00026600
026700     05  FILLER                  PIC X(3) VALUE SPACES.          00026700
026800     05  DET-TREND-SCORE         PIC Z9.9.                       00026800
026900     05  FILLER                  PIC X(119) VALUE SPACES.        00026900
027000                                                                 00027000
027100 01  WS-TREND-DIRECTION-LINE.                                     00027100
027200     05  FILLER                  PIC X(10) VALUE 'DIRECTION '.  00027200
027300     05  DET-TREND-DIR           PIC S9.9.                       00027300
027400     05  FILLER                  PIC X(1) VALUE SPACES.          00027400
027500     05  DET-TREND-DESC          PIC X(09).                      00027500
027600     05  FILLER                  PIC X(109) VALUE SPACES.        00027600
027700                                                                 00027700
027800 01  WS-CONTROL-TRAILER-LINE.                                     00027800
027900     05  FILLER                  PIC X(6) VALUE 'EMPS '.        00027900
028000     05  DET-CTL-EMP-READ        PIC ZZZZ9.                      00028000
028100     05  FILLER                  PIC X(1) VALUE '/'.            00028100
028200     05  DET-CTL-EMP-VALID       PIC ZZZZ9.                      00028200
028300     05  FILLER                  PIC X(1) VALUE '/'.            00028300
028400     05  DET-CTL-EMP-REJECT      PIC ZZZZ9.                      00028400
028500     05  FILLER                  PIC X(6) VALUE ' ATT '.        00028500
028600     05  DET-CTL-ATT-READ        PIC ZZZZZZ9.                    00028600
028700     05  FILLER                  PIC X(6) VALUE ' PERF '.       00028700
028800     05  DET-CTL-PRF-READ        PIC ZZZZZZ9.                    00028800
028900     05  FILLER                  PIC X(6) VALUE ' TASK '.       00028900
029000     05  DET-CTL-TSK-READ        PIC ZZZZZZ9.                    00029000
029100     05  FILLER                  PIC X(70) VALUE SPACES.        00029100
029200                                                                 00029200
029300****************************************************************00029300
029400 PROCEDURE DIVISION.                                              00029400
029500****************************************************************00029500
029600 000-PREPARE-DASHBOARD-REPORT.                                    00029600
029700     PERFORM 100-OPEN-FILES.                                      00029700
029800     PERFORM 110-GET-RUN-DATE.                                    00029800
029900     PERFORM 150-LOAD-EXTRACTS.                                   00029900
030000     PERFORM 200-READ-ENRFILE.                                    00030000
030100     PERFORM 220-PROCESS-ENRICHED-RECORD                          00030100
030200         UNTIL WS-ENRFILE-EOF.                                    00030200
030300     PERFORM 250-FINISH-COMPUTED-AVERAGES.                        00030300
030400     PERFORM 400-WRITE-HEADING-LINES.                             00030400
030500     PERFORM 500-WRITE-COMPANY-TOTALS.                            00030500
030600     PERFORM 550-WRITE-DEPARTMENT-STATS.                          00030600
030700     PERFORM 560-WRITE-PERF-DISTRIBUTION.                         00030700
030800     PERFORM 570-WRITE-TOP-PERFORMERS.                            00030800
030900     PERFORM 580-WRITE-ATTENDANCE-SUMMARY.                        00030900
031000     PERFORM 590-WRITE-TREND.                                     00031000
031100     PERFORM 700-WRITE-CONTROL-TRAILER.                           00031100
031200     PERFORM 950-CLOSE-FILES.                                     00031200
031300     STOP RUN.                                                    00031300
031400                                                                  00031400
031500 100-OPEN-FILES.                                                  00031500
031600     OPEN INPUT  PARMFILE                                        00031600
031700                 EMPFILE                                         00031700
031800                 ENRFILE                                         00031800
031900                 ATTTODAY                                        00031900
032000                 PRFTREND                                        00032000
032100                 PHRCTLS                                          00032100
032200                 PRFCNT                                          00032200
032300                 TSKCNT                                          00032300
032400          OUTPUT RPTFILE.                                        00032400
032500                                                                  00032500
032600 110-GET-RUN-DATE.                                                00032600
032700     READ PARMFILE                                                00032700
032800         AT END MOVE 0 TO PHR-PARM-RUN-DATE                       00032800
032900     END-READ.                                                    00032900
033000     MOVE PHR-PARM-RUN-DATE TO WS-RUN-DATE-NUM.                   00033000
033100     MOVE WS-RUN-DD TO WS-TOTAL-WORKING-DAYS.                     00033100
033200     CLOSE PARMFILE.                                              00033200
033300                                                                  00033300
033400****************************************************************00033400
033500*   150 PULLS IN THE SINGLE-RECORD EXTRACTS BUILT BY THE OTHER   00033500
033600*   FOUR STEPS - THE ATTENDANCE/MONTH-TO-DATE ACCUMULATORS, THE  00033600
033700*   SIX-MONTH TREND TABLE AND THE THREE READS-READ TRAILERS.     00033700
033800****************************************************************00033800
033900 150-LOAD-EXTRACTS.                                               00033900
034000     READ ATTTODAY                                                00034000
034100         AT END MOVE ZEROS TO ATTTODAY-RECORD                     00034100
034200     END-READ.                                                    00034200
034300     PERFORM 160-LOAD-TREND-ROW                                   00034300
034400         VARYING WS-TREND-IDX FROM 1 BY 1                         00034400
034500         UNTIL WS-TREND-IDX > 6.                                  00034500
034600     READ PHRCTLS                                                 00034600
034700         AT END MOVE ZEROS TO PHRCTLS-RECORD                      00034700
034800     END-READ.                                                    00034800
034900     READ PRFCNT                                                  00034900
035000         AT END MOVE ZEROS TO PRFCNT-RECORD                       00035000
035100     END-READ.                                                    00035100
035200     READ TSKCNT                                                  00035200
035300         AT END MOVE ZEROS TO TSKCNT-RECORD                       00035300
035400     END-READ.                                                    00035400
035500     COMPUTE WS-TREND-DIRECTION =                                 00035500
035600         WS-TREND-SCORE (6) - WS-TREND-SCORE (1).                 00035600
035700     IF WS-TREND-DIRECTION > 0                                    00035700
035800         MOVE 'IMPROVING' TO WS-TREND-DESC                        00035800
035900     ELSE                                                         00035900
036000         MOVE 'DECLINING' TO WS-TREND-DESC                        00036000
036100     END-IF.                                                      00036100
036200                                                                  00036200
036300 160-LOAD-TREND-ROW.                                              00036300
036400     READ PRFTREND                                                00036400
036500         AT END                                                   00036500
036600             MOVE SPACES TO WS-TREND-LABEL (WS-TREND-IDX)         00036600
036700             MOVE 0      TO WS-TREND-SCORE (WS-TREND-IDX)         00036700
036800         NOT AT END                                               00036800
036900             MOVE PTT-MONTH-LABEL TO WS-TREND-LABEL (WS-TREND-IDX)00036900
037000             MOVE PTT-AVG-SCORE   TO WS-TREND-SCORE (WS-TREND-IDX)00037000
037100     END-READ.                                                    00037100
037200                                                                  00037200
037300 200-READ-ENRFILE.                                                00037300
037400     READ ENRFILE                                                 00037400
037500         AT END SET WS-ENRFILE-EOF TO TRUE                        00037500
037600     END-READ.                                                    00037600
037700     IF NOT WS-ENRFILE-EOF                                        00037700
037800         READ EMPFILE                                             00037800
037900             AT END CONTINUE                                      00037900
038000         END-READ                                                 00038000
038100     END-IF.                                                      00038100
038200                                                                  00038200
038300****************************************************************00038300
038400*   EMPFILE AND ENRFILE ARE READ IN LOCK-STEP - PHRVALID WRITES  00038400
038500*   EXACTLY ONE ENRFILE RECORD PER EMPFILE RECORD, IN THE SAME   00038500
038600*   ORDER, SO THE TWO FILES STAY SYNCHRONIZED PAIR-FOR-PAIR.     00038600
038700****************************************************************00038700
038800 220-PROCESS-ENRICHED-RECORD.                                     00038800
038900     ADD 1 TO WS-TOTAL-EMPLOYEES.                                 00038900
039000     IF PHR-ENR-ACTIVE                                            00039000
039100         ADD 1 TO WS-ACTIVE-EMPLOYEES                             00039100
039200     END-IF.                                                      00039200
039300     IF PHR-ENR-IS-VALID                                          00039300
039400         ADD 1 TO WS-VALID-EMPLOYEES                              00039400
039500         PERFORM 240-ACCUMULATE-DEPARTMENT.                       00039500
039600         PERFORM 260-ACCUMULATE-PERF-DIST.                        00039600
039700         PERFORM 280-ACCUMULATE-TOP5.                             00039700
039800         ADD PHR-ENR-PERF-SCORE  TO WS-SCORE-TOTAL.               00039800
039900         ADD PHR-ENR-ATTEND-RATE TO WS-ATTEND-TOTAL.              00039900
040000         ADD PHR-EMP-TOTAL-PROJECTS TO WS-TOTAL-PROJECTS.         00040000
040100         ADD PHR-EMP-COMPL-PROJECTS TO WS-COMPL-PROJECTS.         00040100
040200     END-IF.                                                      00040200
040300     PERFORM 200-READ-ENRFILE.                                    00040300
040400                                                                  00040400
040500****************************************************************00040500
040600*   DEPARTMENT STATISTICS - FIRST-OCCURRENCE ORDER, LINEAR       00040700
040700*   SEARCH OF THE TABLE SINCE THE EMPLOYEE FILE IS KEYED BY ID,  00040800
040800*   NOT DEPARTMENT.                                              00040900
040900****************************************************************00041000
041000 240-ACCUMULATE-DEPARTMENT.                                       00041100
041100     MOVE 'N' TO WS-DEPT-FOUND-SW.                                00041200
041200     PERFORM 245-SEARCH-DEPT-ENTRY                                00041300
041300         VARYING WS-DEPT-IDX FROM 1 BY 1                          00041400
041400         UNTIL WS-DEPT-IDX > WS-TOTAL-DEPARTMENTS                 00041500
041500         OR WS-DEPT-FOUND.                                        00041600
041600     IF NOT WS-DEPT-FOUND                                         00041700
041700         AND WS-TOTAL-DEPARTMENTS < 30                            00041800
041800         ADD 1 TO WS-TOTAL-DEPARTMENTS                            00041900
041900         MOVE PHR-ENR-DEPARTMENT                                  00042000
042000             TO WS-DEPT-NAME (WS-TOTAL-DEPARTMENTS)               00042100
042100         MOVE 1 TO WS-DEPT-COUNT (WS-TOTAL-DEPARTMENTS)           00042200
042200     END-IF.                                                      00042300
042300                                                                  00042400
042400 245-SEARCH-DEPT-ENTRY.                                           00042500
042500     IF WS-DEPT-NAME (WS-DEPT-IDX) = PHR-ENR-DEPARTMENT           00042600
042600         ADD 1 TO WS-DEPT-COUNT (WS-DEPT-IDX)                     00042700
042700         SET WS-DEPT-FOUND TO TRUE                                00042800
042800     END-IF.                                                      00042900
042900                                                                  00043000
043000****************************************************************00043100
043100*   RULE D1 - PERFORMANCE CATEGORY BY DERIVED SCORE.             00043200
043200****************************************************************00043300
043300 260-ACCUMULATE-PERF-DIST.                                        00043400
043400     IF PHR-ENR-PERF-SCORE NOT NUMERIC                            00043500
043500         ADD 1 TO WS-DIST-NOT-RATED                               00043600
043600     ELSE                                                         00043700
043700         IF PHR-ENR-PERF-SCORE >= 9.0                             00043800
043800             ADD 1 TO WS-DIST-EXCELLENT                           00043900
043900         ELSE                                                     00044000
044000             IF PHR-ENR-PERF-SCORE >= 8.0                         00044100
044100                 ADD 1 TO WS-DIST-GOOD                            00044200
044200             ELSE                                                 00044300
044300                 IF PHR-ENR-PERF-SCORE >= 7.0                     00044400
044400                     ADD 1 TO WS-DIST-SATISFACTORY                00044500
044500                 ELSE                                             00044600
044600                     ADD 1 TO WS-DIST-NEEDS-IMPROVE               00044700
044700                 END-IF                                           00044800
044800             END-IF                                               00044900
044900         END-IF                                                   00045000
045000     END-IF.                                                      00045100
045100                                                                  00045200
045200****************************************************************00045300
045300*   TOP-5 TABLE - FIND THE INSERT POSITION (FIRST ENTRY WHOSE    00045400
045500*   SCORE IS STRICTLY LESS THAN THE NEW SCORE), SHIFT EVERYTHING 00045600
045600*   FROM THAT POSITION DOWN ONE SLOT, AND DROP THE SIXTH ENTRY.  00045700
045700****************************************************************00045800
045800 280-ACCUMULATE-TOP5.                                             00045900
045900     MOVE PHR-ENR-PERF-SCORE TO WS-NEW-SCORE.                     00046000
046000     IF WS-TOP5-COUNT < 5                                         00046100
046100         MOVE WS-TOP5-COUNT TO WS-INSERT-POS                      00046200
046200         ADD 1 TO WS-INSERT-POS                                   00046300
046300         ADD 1 TO WS-TOP5-COUNT                                   00046400
046400         PERFORM 285-FIND-INSERT-POS.                             00046500
046500         PERFORM 290-INSERT-TOP5-ENTRY.                           00046600
046600     ELSE                                                         00046700
046700         IF WS-NEW-SCORE > WS-TOP5-SCORE (5)                      00046800
046800             MOVE 5 TO WS-INSERT-POS                              00046900
046900             PERFORM 285-FIND-INSERT-POS.                         00047000
047000             PERFORM 290-INSERT-TOP5-ENTRY.                       00047100
047100         END-IF                                                   00047200
047200     END-IF.                                                      00047300
047300                                                                  00047400
047400 285-FIND-INSERT-POS.                                             00047500
047500     PERFORM 287-TEST-INSERT-POS                                  00047600
047700         VARYING WS-INSERT-POS FROM WS-INSERT-POS BY -1           00047800
047800         UNTIL WS-INSERT-POS = 1                                  00047900
047900         OR WS-TOP5-SCORE (WS-INSERT-POS - 1) >= WS-NEW-SCORE.    00048000
048000                                                                  00048100
048100 287-TEST-INSERT-POS.                                             00048200
048200     MOVE WS-TOP5-SCORE (WS-INSERT-POS - 1)                       00048300
048300         TO WS-TOP5-SCORE (WS-INSERT-POS).                        00048400
048400     MOVE WS-TOP5-NAME (WS-INSERT-POS - 1)                        00048500
048500         TO WS-TOP5-NAME (WS-INSERT-POS).                         00048600
048600     MOVE WS-TOP5-DEPT (WS-INSERT-POS - 1)                        00048700
048700         TO WS-TOP5-DEPT (WS-INSERT-POS).                         00048800
048800     MOVE WS-TOP5-DESIG (WS-INSERT-POS - 1)                       00048900
048900         TO WS-TOP5-DESIG (WS-INSERT-POS).                        00049000
049000                                                                  00049100
049100 290-INSERT-TOP5-ENTRY.                                           00049200
049200     MOVE WS-NEW-SCORE        TO WS-TOP5-SCORE (WS-INSERT-POS).   00049300
049300     MOVE PHR-ENR-NAME        TO WS-TOP5-NAME  (WS-INSERT-POS).   00049400
049400     MOVE PHR-ENR-DEPARTMENT  TO WS-TOP5-DEPT  (WS-INSERT-POS).   00049500
049500     MOVE PHR-EMP-DESIGNATION TO WS-TOP5-DESIG (WS-INSERT-POS).   00049600
049600                                                                  00049700
049700****************************************************************00049800
049800*   RULE D2 - COMPANY-WIDE AVERAGES, ROUNDED HALF-UP TO 1        00049900
049900*   DECIMAL.  ZERO VALID EMPLOYEES GIVES ZERO AVERAGES.          00050000
050000****************************************************************00050100
050100 250-FINISH-COMPUTED-AVERAGES.                                    00050200
050200     IF WS-VALID-EMPLOYEES = 0                                    00050300
050300         MOVE 0 TO WS-AVG-PERFORMANCE WS-AVG-ATTENDANCE           00050400
050400     ELSE                                                         00050500
050500         COMPUTE WS-AVG-PERFORMANCE ROUNDED =                     00050600
050600             WS-SCORE-TOTAL / WS-VALID-EMPLOYEES                  00050700
050700         COMPUTE WS-AVG-ATTENDANCE ROUNDED =                      00050800
050800             WS-ATTEND-TOTAL / WS-VALID-EMPLOYEES                 00050900
050900     END-IF.                                                      00051000
051000     IF WS-TOTAL-PROJECTS = 0                                     00051100
051100         MOVE 0 TO WS-PROJECT-COMPL-RATE                          00051200
051200     ELSE                                                         00051300
051300         COMPUTE WS-PROJECT-COMPL-RATE ROUNDED =                  00051400
051400             WS-COMPL-PROJECTS * 100 / WS-TOTAL-PROJECTS          00051500
051500     END-IF.                                                      00051600
051600     IF ATT-MTD-TOTAL-CNT = 0                                     00051700
051700         MOVE 0 TO WS-MTD-AVG-ATTEND                              00051800
051800     ELSE                                                         00051900
051900         COMPUTE WS-MTD-AVG-ATTEND ROUNDED =                      00052000
052000             ATT-MTD-PRESENT-CNT * 100 / ATT-MTD-TOTAL-CNT        00052100
052100     END-IF.                                                      00052200
052200                                                                  00052300
052300 400-WRITE-HEADING-LINES.                                         00052400
052400     MOVE WS-RUN-MM   TO HDG-RUN-MM.                              00052500
052500     MOVE WS-RUN-DD   TO HDG-RUN-DD.                              00052600
052600     MOVE WS-RUN-CCYY TO HDG-RUN-CCYY.                            00052700
052700     WRITE RPT-LINE FROM WS-HEADING-LINE-ONE                      00052800
052800         AFTER ADVANCING PAGE.                                    00052900
052900     WRITE RPT-LINE FROM WS-HEADING-LINE-TWO                      00053000
053000         AFTER ADVANCING 2 LINES.                                 00053100
053100                                                                  00053200
053200 500-WRITE-COMPANY-TOTALS.                                        00053300
053300     MOVE WS-TOTAL-EMPLOYEES   TO CTL-TOTAL-EMPS.                 00053400
053400     MOVE WS-ACTIVE-EMPLOYEES  TO CTL-ACTIVE-EMPS.                00053500
053500     MOVE WS-TOTAL-DEPARTMENTS TO CTL-TOTAL-DEPTS.                00053600
053600     WRITE RPT-LINE FROM WS-COMPANY-LINE-ONE                      00053700
053700         AFTER ADVANCING 2 LINES.                                 00053800
053800     MOVE WS-AVG-PERFORMANCE    TO CTL-AVG-PERF.                  00053900
053900     MOVE WS-AVG-ATTENDANCE     TO CTL-AVG-ATTEND.                00054000
054000     MOVE WS-TOTAL-PROJECTS     TO CTL-TOTAL-PROJ.                00054100
054100     MOVE WS-COMPL-PROJECTS     TO CTL-COMPL-PROJ.                00054200
054200     MOVE WS-PROJECT-COMPL-RATE TO CTL-PROJ-RATE.                 00054300
054300     WRITE RPT-LINE FROM WS-COMPANY-LINE-TWO                      00054400
054400         AFTER ADVANCING 1 LINES.                                 00054500
054500                                                                  00054600
054600 550-WRITE-DEPARTMENT-STATS.                                      00054700
054700     PERFORM 555-WRITE-ONE-DEPT-LINE                              00054800
054800         VARYING WS-DEPT-IDX FROM 1 BY 1                          00054900
054900         UNTIL WS-DEPT-IDX > WS-TOTAL-DEPARTMENTS.                00055000
055000                                                                  00055100
055100 555-WRITE-ONE-DEPT-LINE.                                         00055200
055200     MOVE WS-DEPT-NAME  (WS-DEPT-IDX) TO DET-DEPT-NAME.           00055300
055300     MOVE WS-DEPT-COUNT (WS-DEPT-IDX) TO DET-DEPT-COUNT.          00055400
055400     WRITE RPT-LINE FROM WS-DEPT-LINE                             00055500
055500         AFTER ADVANCING 2 LINES.                                 00055600
055600                                                                  00055700
055700 560-WRITE-PERF-DISTRIBUTION.                                     00055800
055800     MOVE 'EXCELLENT'         TO DET-DIST-CATEGORY.               00055900
055900     MOVE WS-DIST-EXCELLENT   TO DET-DIST-COUNT.                  00056000
056000     WRITE RPT-LINE FROM WS-DIST-LINE                             00056100
056100         AFTER ADVANCING 2 LINES.                                 00056200
056200     MOVE 'GOOD'              TO DET-DIST-CATEGORY.               00056300
056300     MOVE WS-DIST-GOOD        TO DET-DIST-COUNT.                  00056400
056400     WRITE RPT-LINE FROM WS-DIST-LINE                             00056500
056500         AFTER ADVANCING 1 LINES.                                 00056600
056600     MOVE 'SATISFACTORY'      TO DET-DIST-CATEGORY.               00056700
056700     MOVE WS-DIST-SATISFACTORY TO DET-DIST-COUNT.                 00056800
056800     WRITE RPT-LINE FROM WS-DIST-LINE                             00056900
056900         AFTER ADVANCING 1 LINES.                                 00057000
057000     MOVE 'NEEDS IMPROVEMENT'  TO DET-DIST-CATEGORY.              00057100
057100     MOVE WS-DIST-NEEDS-IMPROVE TO DET-DIST-COUNT.                00057200
057200     WRITE RPT-LINE FROM WS-DIST-LINE                             00057300
057300         AFTER ADVANCING 1 LINES.                                 00057400
057400     MOVE 'NOT RATED'          TO DET-DIST-CATEGORY.              00057500
057500     MOVE WS-DIST-NOT-RATED    TO DET-DIST-COUNT.                 00057600
057600     WRITE RPT-LINE FROM WS-DIST-LINE                             00057700
057700         AFTER ADVANCING 1 LINES.                                 00057800
057800                                                                  00057900
057900 570-WRITE-TOP-PERFORMERS.                                        00058000
058000     PERFORM 575-WRITE-ONE-TOP5-LINE                              00058100
058100         VARYING WS-TOP5-IDX FROM 1 BY 1                          00058200
058200         UNTIL WS-TOP5-IDX > WS-TOP5-COUNT.                       00058300
058300                                                                  00058400
058400 575-WRITE-ONE-TOP5-LINE.                                         00058500
058500     MOVE WS-TOP5-IDX                TO DET-TOP5-RANK.            00058600
058600     MOVE WS-TOP5-NAME  (WS-TOP5-IDX) TO DET-TOP5-NAME.           00058700
058700     MOVE WS-TOP5-DEPT  (WS-TOP5-IDX) TO DET-TOP5-DEPT.           00058800
058800     MOVE WS-TOP5-DESIG (WS-TOP5-IDX) TO DET-TOP5-DESIG.          00058900
058900     MOVE WS-TOP5-SCORE (WS-TOP5-IDX) TO DET-TOP5-SCORE.          00059000
059000     WRITE RPT-LINE FROM WS-TOP5-LINE                             00059100
059100         AFTER ADVANCING 2 LINES.                                 00059200
059200                                                                  00059300
059300 580-WRITE-ATTENDANCE-SUMMARY.                                    00059400
059400     MOVE ATT-PRESENT-TODAY   TO DET-ATT-PRESENT.                 00059500
059500     MOVE ATT-ABSENT-TODAY    TO DET-ATT-ABSENT.                  00059600
059600     MOVE ATT-LATE-TODAY      TO DET-ATT-LATE.                    00059700
059700     MOVE WS-MTD-AVG-ATTEND   TO DET-ATT-MTD-AVG.                 00059800
059800     MOVE WS-TOTAL-WORKING-DAYS TO DET-ATT-WORK-DAYS.             00059900
059900     WRITE RPT-LINE FROM WS-ATTEND-LINE                           00060000
060000         AFTER ADVANCING 2 LINES.                                 00060100
060100                                                                  00060200
060200 590-WRITE-TREND.                                                 00060300
060300     PERFORM 595-WRITE-ONE-TREND-LINE                             00060400
060400         VARYING WS-TREND-IDX FROM 1 BY 1                         00060500
060500         UNTIL WS-TREND-IDX > 6.                                  00060600
060600     MOVE WS-TREND-DIRECTION TO DET-TREND-DIR.                    00060700
060700     MOVE WS-TREND-DESC      TO DET-TREND-DESC.                   00060800
060800     WRITE RPT-LINE FROM WS-TREND-DIRECTION-LINE                  00060900
060900         AFTER ADVANCING 2 LINES.                                 00061000
061000                                                                  00061100
061100 595-WRITE-ONE-TREND-LINE.                                        00061200
061200     MOVE WS-TREND-LABEL (WS-TREND-IDX) TO DET-TREND-LABEL.       00061300
061300     MOVE WS-TREND-SCORE (WS-TREND-IDX) TO DET-TREND-SCORE.       00061400
061400     WRITE RPT-LINE FROM WS-TREND-LINE                            00061500
061500         AFTER ADVANCING 1 LINES.                                 00061600
061600                                                                  00061700
061700 700-WRITE-CONTROL-TRAILER.                                       00061800
061800     MOVE PCT-EMP-READ       TO DET-CTL-EMP-READ.                 00061900
061900     MOVE PCT-EMP-VALID      TO DET-CTL-EMP-VALID.                00062000
062000     MOVE PCT-EMP-REJECTED   TO DET-CTL-EMP-REJECT.               00062100
062100     MOVE ATT-RECORDS-READ   TO DET-CTL-ATT-READ.                 00062200
062200     MOVE PFC-RECORDS-READ   TO DET-CTL-PRF-READ.                 00062300
062300     MOVE TKC-RECORDS-READ   TO DET-CTL-TSK-READ.                 00062400
062400     WRITE RPT-LINE FROM WS-CONTROL-TRAILER-LINE                  00062500
062500         AFTER ADVANCING 2 LINES.                                 00062600
062600                                                                  00062700
062700 950-CLOSE-FILES.                                                 00062800
062800     CLOSE EMPFILE ENRFILE ATTTODAY PRFTREND PHRCTLS PRFCNT       00062900
062900           TSKCNT RPTFILE.                                       00063000
