000100****************************************************************00000100
000200*    PHRDATE  --  COMMON DATE-MATH WORK AREA                    *00000200
000300*    SHARED BY PHRVALID, PHRATTCL, PHRPERF, PHRDASH SO THE       00000300
000400*    CCYYMMDD-TO-JULIAN-DAYS ARITHMETIC IS IN ONE PLACE          00000400
000500****************************************************************00000500
000600*    MAINTENANCE HISTORY                                        *00000600
000700*    07/20/02  DWE  0102-081  ORIGINAL WORK AREA                 00000700
000800*    04/02/07  CMP  0107-015  ADDED 30-DAY WINDOW START DATE     00000800
001000****************************************************************00001000
001100 01  PHR-DATE-WORK-AREA.                                        00001100
001200     05  PHR-DW-CCYY             PIC 9(04) COMP.                00001200
001300     05  PHR-DW-MM               PIC 9(02) COMP.                00001300
001400     05  PHR-DW-DD               PIC 9(02) COMP.                00001400
001500     05  PHR-DW-ABS-DAYS         PIC 9(08) COMP.                00001500
001600     05  PHR-DW-WINDOW-START     PIC 9(08) COMP.                00001600
001700     05  PHR-DW-WINDOW-LEN       PIC 9(04) COMP.                00001700
001800     05  PHR-DW-CENTURY-LEAP-SW  PIC X(01).                     00001800
001900         88  PHR-DW-IS-LEAP-YEAR     VALUE 'Y'.                 00001900
002000     05  FILLER                  PIC X(08).                     00002000
002100*                                                                00002100
002200 01  PHR-DATE-TABLES.                                           00002200
002300     05  PHR-DW-DAYS-IN-MONTH.                                  00002300
002400         10  FILLER              PIC 9(02) VALUE 31.            00002400
002500         10  FILLER              PIC 9(02) VALUE 28.            00002500
002600         10  FILLER              PIC 9(02) VALUE 31.            00002600
002700         10  FILLER              PIC 9(02) VALUE 30.            00002700
002800         10  FILLER              PIC 9(02) VALUE 31.            00002800
002900         10  FILLER              PIC 9(02) VALUE 30.            00002900
003000         10  FILLER              PIC 9(02) VALUE 31.            00003000
003100         10  FILLER              PIC 9(02) VALUE 31.            00003100
003200         10  FILLER              PIC 9(02) VALUE 30.            00003200
003300         10  FILLER              PIC 9(02) VALUE 31.            00003300
003400         10  FILLER              PIC 9(02) VALUE 30.            00003400
003500         10  FILLER              PIC 9(02) VALUE 31.            00003500
003600     05  PHR-DW-DAYS-IN-MONTH-R REDEFINES PHR-DW-DAYS-IN-MONTH. 00003600
003700         10  PHR-DW-MDAYS        PIC 9(02) OCCURS 12 TIMES.     00003700
003800     05  FILLER                  PIC X(04).                     00003800
