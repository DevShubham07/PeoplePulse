000100****************************************************************00000100
000200*    PHREMPR  --  EMPLOYEE MASTER INPUT RECORD                  *00000200
000300*    ONE RECORD PER EMPLOYEE, FIXED 112 BYTES, EMP-ID ASCENDING *00000300
000400****************************************************************00000400
000500*    MAINTENANCE HISTORY                                        *00000500
000600*    05/12/98  RJL  0098-114  ORIGINAL LAYOUT FOR HR NIGHTLY RUN *00000600
000700*    11/03/98  RJL  0098-220  ADDED EMP-MANAGER-ID FOR ROLL-UPS  *00000700
000800*    02/09/99  DWE  0099-031  Y2K - EMP-JOIN-DATE EXPANDED TO    *00000800
000900*                             FULL 8-BYTE CCYYMMDD              *00000900
001000*    07/14/02  DWE  0102-077  ADDED PROJECT COUNTS FOR DASHBOARD *00001000
001100****************************************************************00001100
001200 01  PHR-EMPLOYEE-RECORD.                                       00001200
001300     05  PHR-EMP-ID              PIC 9(05).                     00001300
001400     05  PHR-EMP-NAME            PIC X(25).                     00001400
001500     05  PHR-EMP-DESIGNATION     PIC X(25).                     00001500
001600     05  PHR-EMP-DEPARTMENT      PIC X(15).                     00001600
001700     05  PHR-EMP-JOIN-DATE       PIC 9(08).                     00001700
001800     05  PHR-EMP-JOIN-DT-R REDEFINES PHR-EMP-JOIN-DATE.         00001800
001900         10  PHR-EMP-JOIN-CCYY   PIC 9(04).                     00001900
002000         10  PHR-EMP-JOIN-MM     PIC 9(02).                     00002000
002100         10  PHR-EMP-JOIN-DD     PIC 9(02).                     00002100
002200     05  PHR-EMP-MANAGER-ID      PIC 9(05).                     00002200
002300     05  PHR-EMP-ACTIVE-FLAG     PIC X(01).                     00002300
002400         88  PHR-EMP-IS-ACTIVE       VALUE 'A'.                 00002400
002500         88  PHR-EMP-IS-INACTIVE     VALUE 'I'.                 00002500
002600     05  PHR-EMP-TOTAL-PROJECTS  PIC 9(03).                     00002600
002700     05  PHR-EMP-COMPL-PROJECTS  PIC 9(03).                     00002700
002800     05  PHR-EMP-SALARY          PIC 9(07)V99.                  00002800
002900     05  FILLER                  PIC X(13).                     00002900
