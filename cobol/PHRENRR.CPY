000100****************************************************************00000100
000200*    PHRENRR  --  ENRICHED EMPLOYEE OUTPUT RECORD                00000200
000300*    ONE RECORD PER EMPLOYEE, FIXED 132 BYTES, WRITTEN BY        00000300
000400*    PHRVALID, READ BY PHRDASH                                   00000400
000500****************************************************************00000500
000600*    MAINTENANCE HISTORY                                         00000600
000700*    07/14/02  DWE  0102-077  ORIGINAL LAYOUT                     00000700
000800*    03/29/06  CMP  0106-019  ADDED ERROR MSG FOR REJECTED RECS   00000800
000900*    03/08/16  JKR  0116-009  CARVED DELETE-ELIGIBLE, LOW-PERF,  *00000900
000950*                             AND TENURE FLAGS OUT OF FILLER     *00000950
001000****************************************************************00001000
001100 01  PHR-ENRICHED-EMPLOYEE-RECORD.                              00001100
001200     05  PHR-ENR-EMP-ID          PIC 9(05).                     00001200
001300     05  PHR-ENR-NAME            PIC X(25).                     00001300
001400     05  PHR-ENR-DEPARTMENT      PIC X(15).                     00001400
001500     05  PHR-ENR-PERF-SCORE      PIC 9(02)V9.                   00001500
001600     05  PHR-ENR-ATTEND-RATE     PIC 9(03).                     00001600
001700     05  PHR-ENR-ONBOARD-PCT     PIC 9(03).                     00001700
001800     05  PHR-ENR-STATUS          PIC X(08).                     00001800
001900         88  PHR-ENR-ACTIVE          VALUE 'ACTIVE'.            00001900
002000         88  PHR-ENR-INACTIVE        VALUE 'INACTIVE'.          00002000
002100     05  PHR-ENR-VALID-FLAG      PIC X(01).                     00002100
002200         88  PHR-ENR-IS-VALID        VALUE 'V'.                 00002200
002300         88  PHR-ENR-IS-REJECTED     VALUE 'E'.                 00002300
002400     05  PHR-ENR-ERROR-MSG       PIC X(40).                     00002400
002450     05  PHR-ENR-DELETE-ELIG-FLAG PIC X(01).                    00002450
002460         88  PHR-ENR-DELETE-ELIGIBLE    VALUE 'Y'.              00002460
002470     05  PHR-ENR-LOW-PERF-FLAG   PIC X(01).                     00002470
002480         88  PHR-ENR-IS-LOW-PERF        VALUE 'Y'.              00002480
002490     05  PHR-ENR-TENURE-FLAG     PIC X(01).                     00002490
002495         88  PHR-ENR-IS-TENURED         VALUE 'Y'.              00002495
002500     05  FILLER                  PIC X(26).                     00002500
