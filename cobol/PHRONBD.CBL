000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                   00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.      PHRONBD.                                       00000600
000700 AUTHOR.          D W ELLIS.                                     00000700
000800 INSTALLATION.    CORPORATE HR SYSTEMS.                          00000800
000900 DATE-WRITTEN.    01/06/01.                                      00000900
001000 DATE-COMPILED.   01/06/01.                                      00001000
001100 SECURITY.        COMPANY CONFIDENTIAL.                          00001100
001200****************************************************************00001200
001300**** PHRONBD READS THE ONBOARDING TASK FILE (TSKFILE), KEYED     00001300
001400**** TSK-EMP-ID ASCENDING, AND HOLDS A CONTROL BREAK ON EMP-ID   00001400
001500**** TO COUNT TOTAL AND COMPLETED ONBOARDING TASKS PER           00001500
001600**** EMPLOYEE.  EMITS THE COMPLETION PERCENTAGE EXTRACT          00001600
001700**** (TSKXTRC) CONSUMED BY PHRVALID STEP 4 OF THE ENRICHMENT     00001700
001800**** PASS.                                                       00001800
001900****************************************************************00001900
002000**** CHANGE LOG                                                 *00002000
002100*    01/06/01  DWE  0101-004  ORIGINAL PROGRAM - ONBOARD PROJECT 00002100
002200*    02/09/99  DWE  0099-031  Y2K REVIEW - NO DATE FIELDS, N/A   00002200
002300*         (ENTRY KEPT IN ORIGINAL SEQUENCE PER AUDIT REQUEST)    00002300
002400*    06/14/11  JKR  0111-029  ZERO-TASK EMPLOYEES EXTRACT AT 0%  00002400
002500*    10/02/15  JKR  0115-051  RESERVED EMP-ID PREFIX BREAKOUT    00002500
002600*         FOR PHASE 2 DIVISIONAL ONBOARDING ROLL-UP (NOT USED)  00002600
002650*    03/08/16  JKR  0116-009  ADDED TSKCNT READS-READ TRAILER    00002650
002660*         FOR THE DASHBOARD CONTROL TOTALS TRAILER               00002660
002700****************************************************************00002700
002800 ENVIRONMENT DIVISION.                                           00002800
002900 CONFIGURATION SECTION.                                          00002900
003000 SOURCE-COMPUTER.  IBM-370.                                      00003000
003100 OBJECT-COMPUTER.  IBM-370.                                      00003100
003200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           00003200
003300 INPUT-OUTPUT SECTION.                                           00003300
003400 FILE-CONTROL.                                                   00003400
003500     SELECT TSKFILE    ASSIGN TO TSKFILE                         00003500
003600         ORGANIZATION IS SEQUENTIAL.                             00003600
003700     SELECT TSKXTRC    ASSIGN TO TSKXTRC                         00003700
003800         ORGANIZATION IS SEQUENTIAL.                             00003800
003850     SELECT TSKCNT     ASSIGN TO TSKCNT                          00003850
003870         ORGANIZATION IS SEQUENTIAL.                             00003870
003900                                                                 00003900
004000 DATA DIVISION.                                                  00004000
004100 FILE SECTION.                                                   00004100
004200 FD  TSKFILE                                                     00004200
004300     RECORD CONTAINS 60 CHARACTERS.                              00004300
004400 COPY PHRTSKR.                                                   00004400
004450 01  TSK-RAW-RECORD REDEFINES PHR-ONBOARD-TASK-RECORD             00004450
004470                              PIC X(60).                         00004470
004500                                                                 00004500
004600 FD  TSKXTRC                                                     00004600
004700     RECORD CONTAINS 10 CHARACTERS.                              00004700
004800 01  TSKXTRC-RECORD.                                             00004800
004900     05  TKX-EMP-ID              PIC 9(05).                      00004900
005000     05  TKX-COMPLETION-PCT      PIC 9(03).                      00005000
005100     05  FILLER                  PIC X(02).                      00005100
005200 01  TSKXTRC-RECORD-R REDEFINES TSKXTRC-RECORD.                  00005200
005300     05  TKX-SORT-KEY            PIC X(08).                      00005300
005400     05  FILLER                  PIC X(02).                      00005400
005500                                                                 00005500
005520 FD  TSKCNT                                                      00005520
005540     RECORD CONTAINS 8 CHARACTERS.                                00005540
005550 01  TSKCNT-RECORD.                                               00005550
005560     05  TKC-RECORDS-READ        PIC 9(07).                       00005560
005570     05  FILLER                  PIC X(01).                       00005570
005600 WORKING-STORAGE SECTION.                                        00005600
005700 01  WS-SWITCHES.                                                00005700
005800     05  WS-TSKFILE-EOF-SW       PIC X      VALUE 'N'.           00005800
005900         88  WS-TSKFILE-EOF                 VALUE 'Y'.           00005900
006000                                                                 00006000
006100 01  WS-COUNTERS.                                                00006100
006200     05  WS-RECORDS-READ         PIC 9(07) COMP-3 VALUE 0.       00006200
006300     05  FILLER                  PIC X(04).                      00006300
006400                                                                 00006400
006500****************************************************************00006500
006600*   WS-CURR-EMP-ID-R IS NOT EXERCISED YET - RESERVED FOR THE     00006600
006700*   PHASE 2 DIVISIONAL ROLL-UP (PREFIX = DIVISION CODE)          00006700
006800****************************************************************00006800
006900 01  WS-CURRENT-EMP.                                             00006900
007000     05  WS-CURR-EMP-ID          PIC 9(05)  VALUE 0.             00007000
007100     05  WS-CURR-EMP-ID-R REDEFINES WS-CURR-EMP-ID.              00007100
007200         10  WS-CURR-EMP-PREFIX  PIC 9(02).                      00007200
007300         10  WS-CURR-EMP-SEQ     PIC 9(03).                      00007300
007400     05  WS-CURR-TOTAL-TASKS     PIC 9(03) COMP-3 VALUE 0.       00007400
007500     05  WS-CURR-COMPL-TASKS     PIC 9(03) COMP-3 VALUE 0.       00007500
007600                                                                 00007600
007700 01  WS-COMPLETION-PCT           PIC 9(03)  VALUE 0.             00007700
007800                                                                 00007800
007900****************************************************************00007900
008000 PROCEDURE DIVISION.                                             00008000
008100****************************************************************00008100
008200 000-MAINLINE-RTN.                                               00008200
008300     PERFORM 100-OPEN-FILES.                                     00008300
008400     PERFORM 200-READ-TSKFILE.                                   00008400
008500     PERFORM 300-PROCESS-TASK                                    00008500
008600         UNTIL WS-TSKFILE-EOF.                                   00008600
008700     PERFORM 600-WRITE-FINAL-EXTRACT.                            00008700
008750     PERFORM 650-WRITE-COUNT-EXTRACT.                            00008750
008800     PERFORM 900-CLOSE-FILES.                                    00008800
008900     STOP RUN.                                                   00008900
009000                                                                 00009000
009100 100-OPEN-FILES.                                                 00009100
009200     OPEN INPUT  TSKFILE                                         00009200
009300          OUTPUT TSKXTRC                                         00009300
009350                 TSKCNT.                                         00009350
009400                                                                 00009400
009500 200-READ-TSKFILE.                                               00009500
009600     READ TSKFILE                                                00009600
009700         AT END     SET WS-TSKFILE-EOF TO TRUE                   00009700
009800         NOT AT END ADD 1 TO WS-RECORDS-READ                     00009800
009900     END-READ.                                                   00009900
010000                                                                 00010000
010100 300-PROCESS-TASK.                                               00010100
010200     PERFORM 320-CONTROL-BREAK-CHECK.                            00010200
010300     PERFORM 340-ACCUMULATE-TASK-COUNTS.                         00010300
010400     PERFORM 200-READ-TSKFILE.                                   00010400
010500                                                                 00010500
010600****************************************************************00010600
010700*   CONTROL BREAK ON EMP-ID - TSKFILE IS IN EMP-ID ASCENDING     00010700
010800*   SEQUENCE SO ALL OF ONE EMPLOYEE'S TASKS ARE TOGETHER         00010800
010900****************************************************************00010900
011000 320-CONTROL-BREAK-CHECK.                                        00011000
011100     IF PHR-TSK-EMP-ID NOT = WS-CURR-EMP-ID                      00011100
011200         IF WS-CURR-EMP-ID NOT = 0                               00011200
011300             PERFORM 360-WRITE-EXTRACT                           00011300
011400         END-IF                                                  00011400
011500         MOVE PHR-TSK-EMP-ID TO WS-CURR-EMP-ID                   00011500
011600         MOVE 0 TO WS-CURR-TOTAL-TASKS WS-CURR-COMPL-TASKS       00011600
011700     END-IF.                                                     00011700
011800                                                                 00011800
011900 340-ACCUMULATE-TASK-COUNTS.                                     00011900
012000     ADD 1 TO WS-CURR-TOTAL-TASKS.                               00012000
012100     IF PHR-TSK-IS-COMPLETE                                      00012100
012200         ADD 1 TO WS-CURR-COMPL-TASKS                            00012200
012300     END-IF.                                                     00012300
012400                                                                 00012400
012500****************************************************************00012500
012600*   RULE D3 - COMPLETED TASKS TIMES 100 OVER TOTAL TASKS,        00012600
012700*   ROUNDED HALF-UP TO THE NEAREST WHOLE PERCENT. ZERO TASKS     00012700
012800*   GIVES ZERO PERCENT RATHER THAN A DIVIDE BY ZERO.             00012800
012900****************************************************************00012900
013000 360-WRITE-EXTRACT.                                              00013000
013100     PERFORM 380-COMPUTE-COMPLETION-PCT.                         00013100
013200     MOVE WS-CURR-EMP-ID      TO TKX-EMP-ID.                     00013200
013300     MOVE WS-COMPLETION-PCT   TO TKX-COMPLETION-PCT.             00013300
013400     WRITE TSKXTRC-RECORD.                                       00013400
013500                                                                 00013500
013600 380-COMPUTE-COMPLETION-PCT.                                     00013600
013700     IF WS-CURR-TOTAL-TASKS = 0                                  00013700
013800         MOVE 0 TO WS-COMPLETION-PCT                             00013800
013900     ELSE                                                        00013900
014000         COMPUTE WS-COMPLETION-PCT ROUNDED =                     00014000
014100             WS-CURR-COMPL-TASKS * 100 / WS-CURR-TOTAL-TASKS     00014100
014200     END-IF.                                                     00014200
014300                                                                 00014300
014400 600-WRITE-FINAL-EXTRACT.                                        00014400
014500     IF WS-CURR-EMP-ID NOT = 0                                   00014500
014600         PERFORM 360-WRITE-EXTRACT                               00014600
014700     END-IF.                                                     00014700
014800                                                                 00014800
014820 650-WRITE-COUNT-EXTRACT.                                        00014820
014840     MOVE WS-RECORDS-READ TO TKC-RECORDS-READ.                   00014840
014860     WRITE TSKCNT-RECORD.                                        00014860
014900 900-CLOSE-FILES.                                                00014900
015000     CLOSE TSKFILE TSKXTRC TSKCNT.                               00015000
