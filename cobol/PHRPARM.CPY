000100****************************************************************00000100
000200*    PHRPARM  --  RUN-DATE CONTROL CARD (PARMFILE)              *00000200
000300*    ONE CARD, 8 BYTES, CCYYMMDD - MAKES THE NIGHTLY RUN         00000300
000400*    REPRODUCIBLE WHEN RERUN AGAINST YESTERDAY'S EXTRACTS        00000400
000500****************************************************************00000500
000600*    MAINTENANCE HISTORY                                        *00000600
000700*    07/14/02  DWE  0102-077  ORIGINAL CARD LAYOUT                00000700
001000****************************************************************00001000
001100 01  PHR-PARM-CARD.                                             00001100
001200     05  PHR-PARM-RUN-DATE       PIC 9(08).                     00001200
001300     05  PHR-PARM-RUN-DATE-R REDEFINES PHR-PARM-RUN-DATE.       00001300
001400         10  PHR-PARM-RUN-CCYY   PIC 9(04).                     00001400
001500         10  PHR-PARM-RUN-MM     PIC 9(02).                     00001500
001600         10  PHR-PARM-RUN-DD     PIC 9(02).                     00001600
