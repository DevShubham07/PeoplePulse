000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                   00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.      PHRPERF.                                       00000600
000700 AUTHOR.          D W ELLIS.                                     00000700
000800 INSTALLATION.    CORPORATE HR SYSTEMS.                          00000800
000900 DATE-WRITTEN.    07/18/02.                                      00000900
001000 DATE-COMPILED.   07/18/02.                                      00001000
001100 SECURITY.        COMPANY CONFIDENTIAL.                          00001100
001200****************************************************************00001200
001300**** PHRPERF RATES EACH PERFORMANCE REVIEW ON PRFFILE INTO ONE   00001300
001400**** OF FOUR BANDS, PRINTS THE RATED-REVIEW DETAIL REPORT        00001400
001500**** (PRFOUT), HOLDS THE CONTROL BREAK ON EMP-ID TO CAPTURE THE  00001500
001600**** LATEST REVIEW PER EMPLOYEE (PRFXTRC - FEEDS PHRVALID), AND  00001600
001700**** BUILDS THE SIX TRAILING MONTHLY AVERAGE SCORES FOR THE      00001700
001800**** DASHBOARD TREND LINE (PRFTREND - FEEDS PHRDASH).            00001800
001900****************************************************************00001900
002000**** CHANGE LOG                                                 *00002000
002100*    07/18/02  DWE  0102-077  ORIGINAL PROGRAM                   00002100
002200*    03/11/03  DWE  0103-019  ADDED PRFOUT RATED-DETAIL REPORT   00002200
002300*    09/02/04  CMP  0104-101  ADDED PRFXTRC LATEST-REVIEW EXTRACT00002300
002400*    02/27/06  CMP  0106-008  ADDED PRFTREND SIX-MONTH ROLL-UP   00002400
002500*    01/19/99  DWE  0099-004  Y2K - PRF-DATE FULL CCYYMMDD       00002500
002600*         (ENTRY KEPT IN ORIGINAL SEQUENCE PER AUDIT REQUEST)    00002600
002700*    08/30/07  CMP  0107-066  CORRECTED 70-79 BAND LOWER LIMIT   00002700
002800*    06/14/11  JKR  0111-029  FORWARD-FILL MONTHS WITH NO REVIEWS00002800
002900*    10/02/15  JKR  0115-051  GENERAL CLEANUP, NO LOGIC CHANGE   00002900
002950*    03/08/16  JKR  0116-009  ADDED PRFCNT READS-READ TRAILER    00002950
002960*         FOR THE DASHBOARD CONTROL TOTALS TRAILER               00002960
003000****************************************************************00003000
003100 ENVIRONMENT DIVISION.                                           00003100
003200 CONFIGURATION SECTION.                                          00003200
003300 SOURCE-COMPUTER.  IBM-370.                                      00003300
003400 OBJECT-COMPUTER.  IBM-370.                                      00003400
003500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           00003500
003600 INPUT-OUTPUT SECTION.                                           00003600
003700 FILE-CONTROL.                                                   00003700
003800     SELECT PARMFILE   ASSIGN TO PARMFILE                        00003800
003900         ORGANIZATION IS SEQUENTIAL.                             00003900
004000     SELECT PRFFILE    ASSIGN TO PRFFILE                         00004000
004100         ORGANIZATION IS SEQUENTIAL.                             00004100
004200     SELECT PRFOUT     ASSIGN TO PRFOUT                          00004200
004300         ORGANIZATION IS SEQUENTIAL.                             00004300
004400     SELECT PRFXTRC    ASSIGN TO PRFXTRC                         00004400
004500         ORGANIZATION IS SEQUENTIAL.                             00004500
004600     SELECT PRFTREND   ASSIGN TO PRFTREND                        00004600
004700         ORGANIZATION IS SEQUENTIAL.                             00004700
004750     SELECT PRFCNT     ASSIGN TO PRFCNT                          00004750
004770         ORGANIZATION IS SEQUENTIAL.                             00004770
004800                                                                 00004800
004900 DATA DIVISION.                                                  00004900
005000 FILE SECTION.                                                   00005000
005100 FD  PARMFILE                                                    00005100
005200     RECORD CONTAINS 8 CHARACTERS.                               00005200
005300 COPY PHRPARM.                                                   00005300
005400                                                                 00005400
005500 FD  PRFFILE                                                     00005500
005600     RECORD CONTAINS 80 CHARACTERS.                              00005600
005700 COPY PHRPRFR.                                                   00005700
005800                                                                 00005800
005900 FD  PRFOUT                                                      00005900
006000     RECORD CONTAINS 132 CHARACTERS.                             00006000
006100 01  PRFOUT-LINE                 PIC X(132).                     00006100
006200                                                                 00006200
006300 FD  PRFXTRC                                                     00006300
006400     RECORD CONTAINS 10 CHARACTERS.                              00006400
006500 01  PRFXTRC-RECORD.                                             00006500
006600     05  PTX-EMP-ID              PIC 9(05).                      00006600
006700     05  PTX-LATEST-SCORE        PIC 9(03).                      00006700
006800     05  FILLER                  PIC X(02).                      00006800
006900                                                                 00006900
007000 FD  PRFTREND                                                    00007000
007100     RECORD CONTAINS 16 CHARACTERS.                              00007100
007200 01  PRFTREND-RECORD.                                            00007200
007300     05  PTT-MONTH-LABEL         PIC X(06).                      00007300
007400     05  PTT-AVG-SCORE           PIC 9(02)V9.                    00007400
007500     05  FILLER                  PIC X(07).                      00007500
007600                                                                 00007600
007650 FD  PRFCNT                                                      00007650
007670     RECORD CONTAINS 8 CHARACTERS.                                00007670
007680 01  PRFCNT-RECORD.                                               00007680
007690     05  PFC-RECORDS-READ        PIC 9(07).                       00007690
007695     05  FILLER                  PIC X(01).                       00007695
007700 WORKING-STORAGE SECTION.                                        00007700
007800 01  WS-SWITCHES.                                                00007800
007900     05  WS-PRFFILE-EOF-SW       PIC X      VALUE 'N'.           00007900
008000         88  WS-PRFFILE-EOF                 VALUE 'Y'.           00008000
008100     05  WS-FIRST-RECORD-SW      PIC X      VALUE 'Y'.           00008100
008200         88  WS-FIRST-RECORD                VALUE 'Y'.           00008200
008300                                                                 00008300
008400 01  WS-COUNTERS.                                                00008400
008500     05  WS-REVIEWS-READ         PIC 9(07) COMP-3 VALUE 0.       00008500
008600     05  WS-SUB                  PIC 9(02) COMP  VALUE 0.        00008600
008700     05  WS-MONTHS-BACK          PIC 9(02) COMP  VALUE 0.        00008700
008800     05  FILLER                  PIC X(04).                      00008800
008900                                                                 00008900
009000 01  WS-RUN-DATE-FIELDS.                                         00009000
009100     05  WS-RUN-CCYY             PIC 9(04).                      00009100
009200     05  WS-RUN-MM               PIC 9(02).                      00009200
009300     05  WS-RUN-DD               PIC 9(02).                      00009300
009400                                                                 00009400
009500 01  WS-CURRENT-EMP.                                             00009500
009600     05  WS-CURR-EMP-ID          PIC 9(05)  VALUE 0.             00009600
009700     05  WS-CURR-LATEST-SCORE    PIC 9(03)  VALUE 0.             00009700
009800                                                                 00009800
009900 01  WS-RATING-FIELDS.                                           00009900
010000     05  WS-RATING-TEXT          PIC X(17)  VALUE SPACES.        00010000
010100     05  WS-FEEDBACK-TEXT        PIC X(50)  VALUE SPACES.        00010100
010200                                                                 00010200
010300****************************************************************00010300
010400*   SIX-MONTH TRAILING TREND TABLE - INDEX 1 IS THE OLDEST OF    00010400
010500*   THE SIX MONTHS, INDEX 6 IS THE RUN MONTH ITSELF.             00010500
010600****************************************************************00010600
010700 01  WS-TREND-TABLE.                                             00010700
010800     05  WS-TREND-ENTRY OCCURS 6 TIMES                           00010800
010900                        INDEXED BY WS-TREND-IDX.                 00010900
011000         10  WS-TREND-MONTH      PIC X(06).                      00011000
011100         10  WS-TREND-TOT-SCORE  PIC 9(07) COMP-3 VALUE 0.       00011100
011200         10  WS-TREND-CNT        PIC 9(05) COMP-3 VALUE 0.       00011200
011300         10  WS-TREND-AVG        PIC 9(02)V9      VALUE 0.       00011300
011400     05  FILLER                  PIC X(10).                      00011400
011500                                                                 00011500
011600 01  WS-REV-MONTH                PIC X(06)  VALUE SPACES.        00011600
011700                                                                 00011700
011800****************************************************************00011800
011900*   PRFOUT HEADING AND DETAIL LINES                              00011900
012000****************************************************************00012000
012100 01  PRF-HEADING-LINE-ONE.                                       00012100
012200     05  FILLER                  PIC X(38)                       00012200
012300             VALUE 'PERFORMANCE REVIEW RATING DETAIL'.           00012300
012400     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.   00012400
012500     05  PRF-HDG-RUN-DATE        PIC X(10).                      00012500
012600     05  FILLER                  PIC X(74) VALUE SPACES.         00012600
012700 01  PRF-HEADING-LINE-TWO.                                       00012700
012800     05  FILLER                  PIC X(07) VALUE 'EMP ID'.       00012800
012900     05  FILLER                  PIC X(12) VALUE 'REVIEW DATE'. 00012900
013000     05  FILLER                  PIC X(07) VALUE 'SCORE'.        00013000
013100     05  FILLER                  PIC X(20) VALUE 'RATING'.       00013100
013200     05  FILLER                  PIC X(50) VALUE 'FEEDBACK'.     00013200
013300     05  FILLER                  PIC X(36) VALUE SPACES.         00013300
013400 01  PRF-DETAIL-LINE.                                            00013400
013500     05  PRF-DET-EMP-ID          PIC Z(04)9.                     00013500
013600     05  FILLER                  PIC X(03) VALUE SPACES.         00013600
013700     05  PRF-DET-DATE            PIC X(10).                      00013700
013800     05  FILLER                  PIC X(02) VALUE SPACES.         00013800
013900     05  PRF-DET-SCORE           PIC ZZ9.                        00013900
014000     05  FILLER                  PIC X(04) VALUE SPACES.         00014000
014100     05  PRF-DET-RATING          PIC X(17).                      00014100
014200     05  FILLER                  PIC X(03) VALUE SPACES.         00014200
014300     05  PRF-DET-FEEDBACK        PIC X(50).                      00014300
014400     05  FILLER                  PIC X(32) VALUE SPACES.         00014400
014500                                                                 00014500
014600 COPY PHRDATE.                                                   00014600
014700                                                                 00014700
014800****************************************************************00014800
014900 PROCEDURE DIVISION.                                             00014900
015000****************************************************************00015000
015100 000-MAINLINE-RTN.                                               00015100
015200     PERFORM 100-OPEN-FILES.                                     00015200
015300     PERFORM 150-READ-RUN-DATE.                                  00015300
015400     PERFORM 160-BUILD-TREND-MONTHS.                             00015400
015500     PERFORM 200-READ-PRFFILE.                                   00015500
015600     PERFORM 300-PROCESS-REVIEW                                  00015600
015700         UNTIL WS-PRFFILE-EOF.                                   00015700
015800     PERFORM 600-WRITE-FINAL-EXTRACT.                            00015800
015900     PERFORM 700-CALCULATE-TREND-AVERAGES.                       00015900
016000     PERFORM 750-WRITE-TREND-EXTRACT.                            00016000
016050     PERFORM 780-WRITE-COUNT-EXTRACT.                            00016050
016100     PERFORM 900-CLOSE-FILES.                                    00016100
016200     STOP RUN.                                                   00016200
016300                                                                 00016300
016400 100-OPEN-FILES.                                                 00016400
016500     OPEN INPUT  PARMFILE                                        00016500
016600                 PRFFILE                                         00016600
016700          OUTPUT PRFOUT                                          00016700
016800                 PRFXTRC                                         00016800
016900                 PRFTREND                                        00016900
016950                 PRFCNT.                                         00016950
017100                                                                 00017100
017200 150-READ-RUN-DATE.                                              00017200
017300     READ PARMFILE INTO PHR-PARM-CARD.                           00017300
017400     MOVE PHR-PARM-RUN-CCYY TO WS-RUN-CCYY.                      00017400
017500     MOVE PHR-PARM-RUN-MM   TO WS-RUN-MM.                        00017500
017600     MOVE PHR-PARM-RUN-DD   TO WS-RUN-DD.                        00017600
017700     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-CCYY              00017700
017800         DELIMITED BY SIZE INTO PRF-HDG-RUN-DATE.                00017800
017900                                                                 00017900
018000****************************************************************00018000
018100*   LOAD WS-TREND-TABLE WITH THE SIX MONTH LABELS ENDING WITH    00018100
018200*   THE RUN MONTH, OLDEST FIRST, COUNTING BACKWARD WITH BORROW   00018200
018300****************************************************************00018300
018400 160-BUILD-TREND-MONTHS.                                         00018400
018500     MOVE WS-RUN-CCYY TO PHR-DW-CCYY.                            00018500
018600     MOVE WS-RUN-MM   TO PHR-DW-MM.                              00018600
018700     PERFORM 162-BUILD-ONE-MONTH THRU 162-EXIT                   00018700
018800         VARYING WS-MONTHS-BACK FROM 5 BY -1                     00018800
018900             UNTIL WS-MONTHS-BACK < 0.                           00018900
019000                                                                 00019000
019100 162-BUILD-ONE-MONTH.                                            00019100
019200     PERFORM 165-MOVE-BACK-N-MONTHS.                             00019200
019300     COMPUTE WS-SUB = 6 - WS-MONTHS-BACK.                        00019300
019400     SET WS-TREND-IDX TO WS-SUB.                                 00019400
019500     STRING PHR-DW-CCYY PHR-DW-MM DELIMITED BY SIZE              00019500
019600         INTO WS-TREND-MONTH (WS-TREND-IDX).                     00019600
019700     MOVE WS-RUN-CCYY TO PHR-DW-CCYY.                            00019700
019800     MOVE WS-RUN-MM   TO PHR-DW-MM.                              00019800
019900 162-EXIT.                                                       00019900
020000     EXIT.                                                       00020000
020100                                                                 00020100
020200 165-MOVE-BACK-N-MONTHS.                                         00020200
020300     SUBTRACT WS-MONTHS-BACK FROM PHR-DW-MM                      00020300
020400         GIVING PHR-DW-MM.                                       00020400
020500     PERFORM 168-BORROW-YEAR                                     00020500
020600         UNTIL PHR-DW-MM NOT < 1.                                00020600
020650                                                                 00020650
020700 168-BORROW-YEAR.                                                00020700
020750     ADD 12 TO PHR-DW-MM.                                        00020750
020800     SUBTRACT 1 FROM PHR-DW-CCYY.                                00020800
020850                                                                 00020850
020860 200-READ-PRFFILE.                                               00020860
020900     READ PRFFILE                                                00020900
021000         AT END    SET WS-PRFFILE-EOF TO TRUE                    00021000
021100         NOT AT END ADD 1 TO WS-REVIEWS-READ                     00021100
021200     END-READ.                                                   00021200
021300                                                                 00021300
021400 300-PROCESS-REVIEW.                                             00021400
021500     PERFORM 320-RATE-REVIEW.                                    00021500
021600     PERFORM 340-WRITE-DETAIL-LINE.                              00021600
021700     PERFORM 360-CONTROL-BREAK-CHECK.                            00021700
021800     PERFORM 380-ACCUMULATE-TREND-MONTH.                         00021800
021900     PERFORM 200-READ-PRFFILE.                                   00021900
022000                                                                 00022000
022100****************************************************************00022100
022200*   RULES P1-P4 - BAND THE 0-100 REVIEW SCORE                    00022200
022300****************************************************************00022300
022400 320-RATE-REVIEW.                                                00022400
022500     EVALUATE TRUE                                               00022500
022600         WHEN PHR-PRF-SCORE >= 90                                00022600
022700             MOVE 'OUTSTANDING' TO WS-RATING-TEXT                00022700
022800             MOVE 'OUTSTANDING PERFORMANCE! EXCEEDS ALL EXPECTAT 00022800
022900-            'IONS.' TO WS-FEEDBACK-TEXT                         00022900
023000         WHEN PHR-PRF-SCORE >= 80                                00023000
023100             MOVE 'GREAT' TO WS-RATING-TEXT                      00023100
023200             MOVE 'GREAT WORK! MEETS AND EXCEEDS MOST EXPECTATIO 00023200
023300-            'NS.' TO WS-FEEDBACK-TEXT                           00023300
023400         WHEN PHR-PRF-SCORE >= 70                                00023400
023500             MOVE 'GOOD' TO WS-RATING-TEXT                       00023500
023600             MOVE 'GOOD PERFORMANCE. MEETS EXPECTATIONS WITH ROO 00023600
023700-            'M FOR IMPROVEMENT.' TO WS-FEEDBACK-TEXT             00023700
023800         WHEN OTHER                                              00023800
023900             MOVE 'NEEDS IMPROVEMENT' TO WS-RATING-TEXT          00023900
024000             MOVE 'NEEDS IMPROVEMENT IN SEVERAL AREAS. FOCUS ON  00024000
024100-            'DEVELOPMENT GOALS.' TO WS-FEEDBACK-TEXT             00024100
024200     END-EVALUATE.                                               00024200
024300                                                                 00024300
024400 340-WRITE-DETAIL-LINE.                                          00024400
024500     MOVE PHR-PRF-EMP-ID TO PRF-DET-EMP-ID.                      00024500
024600     STRING PHR-PRF-DT-MM '/' PHR-PRF-DT-DD '/' PHR-PRF-DT-CCYY  00024600
024700         DELIMITED BY SIZE INTO PRF-DET-DATE.                    00024700
024800     MOVE PHR-PRF-SCORE   TO PRF-DET-SCORE.                      00024800
024900     MOVE WS-RATING-TEXT  TO PRF-DET-RATING.                     00024900
025000     MOVE WS-FEEDBACK-TEXT TO PRF-DET-FEEDBACK.                  00025000
025100     IF WS-FIRST-RECORD                                          00025100
025200         WRITE PRFOUT-LINE FROM PRF-HEADING-LINE-ONE             00025200
025300             AFTER ADVANCING PAGE                                00025300
025400         WRITE PRFOUT-LINE FROM PRF-HEADING-LINE-TWO             00025400
025500             AFTER ADVANCING 2 LINES                             00025500
025600         SET WS-FIRST-RECORD TO FALSE                            00025600
025700     END-IF.                                                     00025700
025800     WRITE PRFOUT-LINE FROM PRF-DETAIL-LINE                      00025800
025900         AFTER ADVANCING 1 LINE.                                 00025900
026000                                                                 00026000
026100****************************************************************00026100
026200*   CONTROL BREAK ON EMP-ID - PRFFILE IS IN EMP-ID/DATE          00026200
026300*   ASCENDING SEQUENCE SO THE LAST RECORD SEEN FOR AN EMPLOYEE   00026300
026400*   BEFORE THE KEY CHANGES IS THAT EMPLOYEE'S LATEST REVIEW      00026400
026500****************************************************************00026500
026600 360-CONTROL-BREAK-CHECK.                                        00026600
026700     IF PHR-PRF-EMP-ID NOT = WS-CURR-EMP-ID                      00026700
026800         IF WS-CURR-EMP-ID NOT = 0                               00026800
026900             PERFORM 365-WRITE-EXTRACT                           00026900
027000         END-IF                                                  00027000
027100         MOVE PHR-PRF-EMP-ID TO WS-CURR-EMP-ID                   00027100
027200     END-IF.                                                     00027200
027300     MOVE PHR-PRF-SCORE TO WS-CURR-LATEST-SCORE.                 00027300
027400                                                                 00027400
027500 365-WRITE-EXTRACT.                                              00027500
027600     MOVE WS-CURR-EMP-ID       TO PTX-EMP-ID.                    00027600
027700     MOVE WS-CURR-LATEST-SCORE TO PTX-LATEST-SCORE.              00027700
027800     WRITE PRFXTRC-RECORD.                                       00027800
027900                                                                 00027900
028000 380-ACCUMULATE-TREND-MONTH.                                     00028000
028100     STRING PHR-PRF-DT-CCYY PHR-PRF-DT-MM DELIMITED BY SIZE      00028100
028200         INTO WS-REV-MONTH.                                      00028200
028300     SET WS-TREND-IDX TO 1.                                      00028300
028400     SEARCH WS-TREND-ENTRY                                       00028400
028500         AT END NEXT SENTENCE                                    00028500
028600         WHEN WS-TREND-MONTH (WS-TREND-IDX) = WS-REV-MONTH       00028600
028700             ADD PHR-PRF-SCORE                                   00028700
028800                 TO WS-TREND-TOT-SCORE (WS-TREND-IDX)            00028800
028900             ADD 1 TO WS-TREND-CNT (WS-TREND-IDX)                00028900
029000     END-SEARCH.                                                 00029000
029200                                                                 00029200
029300 600-WRITE-FINAL-EXTRACT.                                        00029300
029400     IF WS-CURR-EMP-ID NOT = 0                                   00029400
029500         PERFORM 365-WRITE-EXTRACT                               00029500
029600     END-IF.                                                     00029600
029700                                                                 00029700
029800****************************************************************00029800
029900*   RULE - MONTHS WITH NO REVIEWS CARRY THE PREVIOUS MONTH'S     00029900
030000*   VALUE, OLDEST MONTH DEFAULTS TO 0.0 WHEN IT HAS NO REVIEWS   00030000
030100****************************************************************00030100
030200 700-CALCULATE-TREND-AVERAGES.                                   00030200
030300     PERFORM 705-CALC-ONE-MONTH THRU 705-EXIT                    00030300
030400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.            00030400
030500                                                                 00030500
030600 705-CALC-ONE-MONTH.                                             00030600
030700     SET WS-TREND-IDX TO WS-SUB.                                 00030700
030800     IF WS-TREND-CNT (WS-TREND-IDX) = 0                          00030800
030900         IF WS-SUB = 1                                           00030900
031000             MOVE 0 TO WS-TREND-AVG (WS-TREND-IDX)               00031000
031100         ELSE                                                    00031100
031200             MOVE WS-TREND-AVG (WS-TREND-IDX - 1)                00031200
031300                 TO WS-TREND-AVG (WS-TREND-IDX)                  00031300
031400         END-IF                                                  00031400
031500     ELSE                                                        00031500
031600         COMPUTE WS-TREND-AVG (WS-TREND-IDX) ROUNDED =           00031600
031700             WS-TREND-TOT-SCORE (WS-TREND-IDX) /                 00031700
031800             WS-TREND-CNT (WS-TREND-IDX) / 10                    00031800
031900     END-IF.                                                     00031900
032000 705-EXIT.                                                       00032000
032100     EXIT.                                                       00032100
032200                                                                 00032200
032300 750-WRITE-TREND-EXTRACT.                                        00032300
032400     PERFORM 755-WRITE-ONE-MONTH THRU 755-EXIT                   00032400
032500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 6.            00032500
032600                                                                 00032600
032700 755-WRITE-ONE-MONTH.                                            00032700
032800     SET WS-TREND-IDX TO WS-SUB.                                 00032800
032900     MOVE WS-TREND-MONTH (WS-TREND-IDX) TO PTT-MONTH-LABEL.      00032900
033000     MOVE WS-TREND-AVG (WS-TREND-IDX)   TO PTT-AVG-SCORE.        00033000
033100     WRITE PRFTREND-RECORD.                                      00033100
033200 755-EXIT.                                                       00033200
033300     EXIT.                                                       00033300
033400                                                                 00033400
033450 780-WRITE-COUNT-EXTRACT.                                        00033450
033470     MOVE WS-REVIEWS-READ TO PFC-RECORDS-READ.                   00033470
033480     WRITE PRFCNT-RECORD.                                        00033480
033500 900-CLOSE-FILES.                                                00033500
033600     CLOSE PARMFILE PRFFILE PRFOUT PRFXTRC PRFTREND PRFCNT.      00033600
