000100****************************************************************00000100
000200*    PHRPRFR  --  PERFORMANCE REVIEW RECORD                     *00000200
000300*    ONE RECORD PER REVIEW, FIXED 80 BYTES                      *00000300
000400*    KEYED EMP-ID, DATE ASCENDING WITHIN EMP-ID                 *00000400
000500****************************************************************00000500
000600*    MAINTENANCE HISTORY                                        *00000600
000700*    09/02/99  DWE  0099-204  ORIGINAL LAYOUT                    *00000700
000800*    04/18/05  CMP  0105-052  REVIEWER NAME WIDENED TO 25 BYTES  *00000800
001000****************************************************************00001000
001100 01  PHR-PERFORMANCE-RECORD.                                    00001100
001200     05  PHR-PRF-EMP-ID          PIC 9(05).                     00001200
001300     05  PHR-PRF-DATE            PIC 9(08).                     00001300
001400     05  PHR-PRF-DATE-R REDEFINES PHR-PRF-DATE.                 00001400
001500         10  PHR-PRF-DT-CCYY     PIC 9(04).                     00001500
001600         10  PHR-PRF-DT-MM       PIC 9(02).                     00001600
001700         10  PHR-PRF-DT-DD       PIC 9(02).                     00001700
001800     05  PHR-PRF-SCORE           PIC 9(03).                     00001800
001900     05  PHR-PRF-REVIEWER        PIC X(25).                     00001900
002000     05  FILLER                  PIC X(39).                     00002000
