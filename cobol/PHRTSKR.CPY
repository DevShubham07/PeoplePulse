000100****************************************************************00000100
000200*    PHRTSKR  --  ONBOARDING TASK RECORD                        *00000200
000300*    ONE RECORD PER TASK, FIXED 60 BYTES, EMP-ID ASCENDING      *00000300
000400****************************************************************00000400
000500*    MAINTENANCE HISTORY                                        *00000500
000600*    01/06/01  DWE  0101-004  ORIGINAL LAYOUT - ONBOARD PROJECT  *00000600
001000****************************************************************00001000
001100 01  PHR-ONBOARD-TASK-RECORD.                                   00001100
001200     05  PHR-TSK-EMP-ID          PIC 9(05).                     00001200
001300     05  PHR-TSK-TITLE           PIC X(30).                     00001300
001400     05  PHR-TSK-COMPLETED       PIC X(01).                     00001400
001500         88  PHR-TSK-IS-COMPLETE     VALUE 'Y'.                 00001500
001600         88  PHR-TSK-NOT-COMPLETE    VALUE 'N'.                 00001600
001700     05  FILLER                  PIC X(24).                     00001700
