000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COMPANY                   00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.      PHRVALID.                                      00000600
000700 AUTHOR.          R J LAMBERT.                                   00000700
000800 INSTALLATION.    CORPORATE HR SYSTEMS.                          00000800
000900 DATE-WRITTEN.    05/20/98.                                      00000900
001000 DATE-COMPILED.   05/20/98.                                      00001000
001100 SECURITY.        COMPANY CONFIDENTIAL.                          00001100
001200****************************************************************00001200
001300**** PHRVALID IS THE ENRICHMENT AND VALIDATION STEP OF THE       00001300
001400**** NIGHTLY HR RUN.  IT READS THE EMPLOYEE MASTER (EMPFILE) IN  00001400
001500**** EMP-ID SEQUENCE AS THE DRIVER AND MATCH-MERGES EACH         00001500
001600**** EMPLOYEE AGAINST THE PER-EMPLOYEE EXTRACTS BUILT BY THE     00001600
001700**** PERFORMANCE, ATTENDANCE AND ONBOARDING STEPS (PRFXTRC,      00001700
001800**** ATTXTRC, TSKXTRC - ALL IN ASCENDING EMP-ID SEQUENCE) TO     00001800
001900**** BUILD THE ENRICHED EMPLOYEE RECORD (ENRFILE) CONSUMED BY    00001900
002000**** THE DASHBOARD STEP.  INVALID EMPLOYEES ARE STILL WRITTEN    00002000
002100**** TO ENRFILE WITH THE REJECT FLAG SET SO THE DASHBOARD CAN    00002100
002200**** COUNT THEM BUT EXCLUDE THEM FROM ITS AVERAGES.              00002200
002300****************************************************************00002300
002400**** CHANGE LOG                                                 *00002400
002500*    05/20/98  RJL  0098-116  ORIGINAL PROGRAM                  *00002500
002600*    02/09/99  DWE  0099-031  Y2K - JOIN-DATE/RUN-DATE COMPARE   *00002600
002700*         NOW FULL CCYYMMDD, NO WINDOWING NEEDED                *00002700
002800*    08/11/03  DWE  0103-055  ADDED E5-E7 DERIVED FLAGS FOR THE  *00002800
002900*         DELETE-ELIGIBLE, LOW-PERFORMANCE AND TENURE LISTS      00002900
003000*    04/02/07  CMP  0107-015  MATCH-MERGE AGAINST ATTXTRC NOW    *00003000
003100*         USES THE 30-DAY WINDOW COUNT, NOT A LIFETIME COUNT     *00003100
003200*    06/14/11  JKR  0111-029  TSKXTRC PERCENT CARRIED THROUGH    *00003200
003300*         AS-IS, NO RE-ROUNDING (ALREADY ROUNDED BY PHRONBD)     *00003300
003400*    03/08/16  JKR  0116-009  ADDED PHRCTLS CONTROL TOTALS       *00003400
003500*         TRAILER EXTRACT FOR THE DASHBOARD STEP                 00003500
003600****************************************************************00003600
003700 ENVIRONMENT DIVISION.                                           00003700
003800 CONFIGURATION SECTION.                                          00003800
003900 SOURCE-COMPUTER.  IBM-370.                                      00003900
004000 OBJECT-COMPUTER.  IBM-370.                                      00004000
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.                           00004100
004200 INPUT-OUTPUT SECTION.                                           00004200
004300 FILE-CONTROL.                                                   00004300
004400     SELECT PARMFILE   ASSIGN TO PARMFILE                        00004400
004500         ORGANIZATION IS SEQUENTIAL.                             00004500
004600     SELECT EMPFILE    ASSIGN TO EMPFILE                         00004600
004700         ORGANIZATION IS SEQUENTIAL.                             00004700
004800     SELECT PRFXTRC    ASSIGN TO PRFXTRC                         00004800
004900         ORGANIZATION IS SEQUENTIAL.                             00004900
005000     SELECT ATTXTRC    ASSIGN TO ATTXTRC                         00005000
005100         ORGANIZATION IS SEQUENTIAL.                             00005100
005200     SELECT TSKXTRC    ASSIGN TO TSKXTRC                         00005200
005300         ORGANIZATION IS SEQUENTIAL.                             00005300
005400     SELECT ENRFILE    ASSIGN TO ENRFILE                         00005400
005500         ORGANIZATION IS SEQUENTIAL.                             00005500
005600     SELECT PHRCTLS    ASSIGN TO PHRCTLS                         00005600
005700         ORGANIZATION IS SEQUENTIAL.                             00005700
005800                                                                 00005800
005900 DATA DIVISION.                                                  00005900
006000 FILE SECTION.                                                   00006000
006100 FD  PARMFILE                                                    00006100
006200     RECORD CONTAINS 8 CHARACTERS.                               00006200
006300 COPY PHRPARM.                                                   00006300
006400                                                                 00006400
006500 FD  EMPFILE                                                     00006500
006600     RECORD CONTAINS 112 CHARACTERS.                             00006600
006700 COPY PHREMPR.                                                   00006700
006800                                                                 00006800
006900 FD  PRFXTRC                                                     00006900
007000     RECORD CONTAINS 10 CHARACTERS.                              00007000
007100 01  PRFXTRC-RECORD.                                             00007100
007200     05  PTX-EMP-ID              PIC 9(05).                      00007200
007300     05  PTX-LATEST-SCORE        PIC 9(03).                      00007300
007400     05  FILLER                  PIC X(02).                      00007400
007500                                                                 00007500
007600 FD  ATTXTRC                                                     00007600
007700     RECORD CONTAINS 10 CHARACTERS.                              00007700
007800 01  ATTXTRC-RECORD.                                             00007800
007900     05  ATX-EMP-ID              PIC 9(05).                      00007900
008000     05  ATX-WINDOW-DAYS         PIC 9(03).                      00008000
008100     05  FILLER                  PIC X(02).                      00008100
008200                                                                 00008200
008300 FD  TSKXTRC                                                     00008300
008400     RECORD CONTAINS 10 CHARACTERS.                              00008400
008500 01  TSKXTRC-RECORD.                                             00008500
008600     05  TKX-EMP-ID              PIC 9(05).                      00008600
008700     05  TKX-COMPLETION-PCT      PIC 9(03).                      00008700
008800     05  FILLER                  PIC X(02).                      00008800
008900                                                                 00008900
009000 FD  ENRFILE                                                     00009000
009100     RECORD CONTAINS 132 CHARACTERS.                             00009100
009200 COPY PHRENRR.                                                   00009200
009300                                                                 00009300
009400****************************************************************00009400
009500*   PHRCTLS - EMPLOYEE ENRICHMENT CONTROL TOTALS TRAILER.        00009500
009600*   ONE RECORD, READ BY PHRDASH FOR THE REPORT TRAILER SECTION.  00009600
009700****************************************************************00009700
009800 FD  PHRCTLS                                                     00009800
009900     RECORD CONTAINS 20 CHARACTERS.                              00009900
010000 01  PHRCTLS-RECORD.                                             00010000
010100     05  PCT-EMP-READ            PIC 9(05).                      00010100
010200     05  PCT-EMP-VALID           PIC 9(05).                      00010200
010300     05  PCT-EMP-REJECTED        PIC 9(05).                      00010300
010400     05  FILLER                  PIC X(05).                      00010400
010500                                                                 00010500
010600 WORKING-STORAGE SECTION.                                        00010600
010700 01  WS-SWITCHES.                                                00010700
010800     05  WS-EMPFILE-EOF-SW       PIC X      VALUE 'N'.           00010800
010900         88  WS-EMPFILE-EOF                 VALUE 'Y'.           00010900
011000     05  WS-PRFXTRC-EOF-SW       PIC X      VALUE 'N'.           00011000
011100         88  WS-PRFXTRC-EOF                 VALUE 'Y'.           00011100
011200     05  WS-ATTXTRC-EOF-SW       PIC X      VALUE 'N'.           00011200
011300         88  WS-ATTXTRC-EOF                 VALUE 'Y'.           00011300
011400     05  WS-TSKXTRC-EOF-SW       PIC X      VALUE 'N'.           00011400
011500         88  WS-TSKXTRC-EOF                 VALUE 'Y'.           00011500
011600     05  WS-ATTENDANCE-FOUND-SW  PIC X      VALUE 'N'.           00011600
011700         88  WS-ATTENDANCE-FOUND            VALUE 'Y'.           00011700
011800                                                                 00011800
011900 01  WS-COUNTERS.                                                00011900
012000     05  WS-EMP-READ             PIC 9(05) COMP-3 VALUE 0.       00012000
012100     05  WS-EMP-VALID            PIC 9(05) COMP-3 VALUE 0.       00012100
012200     05  WS-EMP-REJECTED         PIC 9(05) COMP-3 VALUE 0.       00012200
012300                                                                 00012300
012400****************************************************************00012400
012500*   RULE E6/E7 PARAMETERS - SHOP STANDARD IS DEFAULT VALUES      00012500
012600*   CODED HERE RATHER THAN ON A CONTROL CARD, SAME AS THE 09:00  00012600
012700*   LATE-ARRIVAL THRESHOLD IN PHRATTCL.                          00012700
012800****************************************************************00012800
012900 01  WS-PARAMETERS.                                              00012900
013000     05  WS-LOW-PERF-THRESHOLD   PIC 9(03) VALUE 070.            00013000
013100     05  WS-TENURE-YEARS         PIC 9(02) VALUE 05.             00013100
013200                                                                 00013200
013300 01  WS-RUN-DATE-FIELDS.                                         00013300
013400     05  WS-RUN-DATE-NUM         PIC 9(08) VALUE 0.              00013400
013500     05  WS-RUN-DATE-NUM-R REDEFINES WS-RUN-DATE-NUM.            00013500
013600         10  WS-RUN-CCYY         PIC 9(04).                      00013600
013700         10  WS-RUN-MM           PIC 9(02).                      00013700
013800         10  WS-RUN-DD           PIC 9(02).                      00013800
013900     05  WS-TENURE-CUTOFF-NUM    PIC 9(08) VALUE 0.              00013900
014000     05  WS-TENURE-CUTOFF-CCYY   PIC 9(04) COMP.                 00014000
014100                                                                 00014100
014200 01  WS-PRF-BUFFER.                                              00014200
014300     05  WS-PRF-BUF-EMP-ID       PIC 9(05) VALUE 0.              00014300
014400     05  WS-PRF-BUF-SCORE        PIC 9(03) VALUE 0.              00014400
014500                                                                 00014500
014600 01  WS-ATT-BUFFER.                                               00014600
014700     05  WS-ATT-BUF-EMP-ID       PIC 9(05) VALUE 0.              00014700
014800     05  WS-ATT-BUF-WINDOW-DAYS  PIC 9(03) VALUE 0.              00014800
014900                                                                 00014900
015000 01  WS-TSK-BUFFER.                                               00015000
015100     05  WS-TSK-BUF-EMP-ID       PIC 9(05) VALUE 0.              00015100
015200     05  WS-TSK-BUF-PCT          PIC 9(03) VALUE 0.              00015200
015300                                                                 00015300
015400 01  WS-DERIVED-FIELDS.                                          00015400
015500     05  WS-DERIVED-SCORE        PIC 9(02)V9 VALUE 0.            00015500
015600     05  WS-ATTEND-RATE          PIC 9(03)  VALUE 0.             00015600
015700     05  WS-ONBOARD-PCT          PIC 9(03)  VALUE 0.             00015700
015800     05  WS-WINDOW-DAYS-FOUND    PIC 9(03)  VALUE 0.             00015800
015900     05  WS-RAW-SCORE-FOUND      PIC 9(03)  VALUE 0.             00015900
016000     05  WS-HAS-REVIEW-SW        PIC X      VALUE 'N'.           00016000
016100         88  WS-HAS-REVIEW                  VALUE 'Y'.           00016100
016200                                                                 00016200
016300 01  WS-VALIDATION.                                               00016300
016400     05  WS-VALID-SW             PIC X      VALUE 'Y'.          00016400
016500         88  WS-RECORD-IS-VALID              VALUE 'Y'.         00016500
016600     05  WS-ERROR-MSG            PIC X(40)  VALUE SPACES.       00016600
016700                                                                 00016700
016800 COPY PHRDATE.                                                   00016800
016900                                                                 00016900
017000****************************************************************00017000
017100 PROCEDURE DIVISION.                                              00017100
017200****************************************************************00017200
017300 000-MAINLINE-RTN.                                               00017300
017400     PERFORM 100-OPEN-FILES.                                     00017400
017500     PERFORM 120-READ-RUN-DATE.                                  00017500
017600     PERFORM 140-COMPUTE-TENURE-CUTOFF.                          00017600
017700     PERFORM 160-READ-PRFXTRC.                                   00017700
017800     PERFORM 170-READ-ATTXTRC.                                   00017800
017900     PERFORM 180-READ-TSKXTRC.                                   00017900
018000     PERFORM 200-READ-EMPFILE.                                   00018000
018100     PERFORM 300-PROCESS-EMPLOYEE                                00018100
018200         UNTIL WS-EMPFILE-EOF.                                   00018200
018300     PERFORM 900-WRITE-CONTROL-TOTALS.                           00018300
018400     PERFORM 950-CLOSE-FILES.                                    00018400
018500     STOP RUN.                                                   00018500
018600                                                                 00018600
018700 100-OPEN-FILES.                                                 00018700
018800     OPEN INPUT  PARMFILE                                        00018800
018900                 EMPFILE                                         00018900
019000                 PRFXTRC                                         00019000
019100                 ATTXTRC                                         00019100
019200                 TSKXTRC                                         00019200
019300          OUTPUT ENRFILE                                         00019300
019400                 PHRCTLS.                                        00019400
019500                                                                 00019500
019600 120-READ-RUN-DATE.                                              00019600
019700     READ PARMFILE                                               00019700
019800         AT END MOVE 0 TO PHR-PARM-RUN-DATE                      00019800
019900     END-READ.                                                   00019900
020000     MOVE PHR-PARM-RUN-DATE TO WS-RUN-DATE-NUM.                  00020000
020100     CLOSE PARMFILE.                                             00020100
020200                                                                 00020200
020300****************************************************************00020300
020400*   RULE E7 - TENURE CUTOFF IS THE RUN DATE MINUS WS-TENURE-     00020400
020500*   YEARS YEARS.  SUBTRACTING WHOLE YEARS NEVER BORROWS A MONTH  00020500
020600*   OR DAY SO THIS IS SIMPLER THAN THE 30-DAY WINDOW ARITHMETIC  00020600
020700*   IN PHRATTCL.                                                 00020700
020800****************************************************************00020800
020900 140-COMPUTE-TENURE-CUTOFF.                                      00020900
021000     SUBTRACT WS-TENURE-YEARS FROM WS-RUN-CCYY                   00021000
021100         GIVING WS-TENURE-CUTOFF-CCYY.                           00021100
021200     STRING WS-TENURE-CUTOFF-CCYY WS-RUN-MM WS-RUN-DD            00021300
021300         DELIMITED BY SIZE INTO WS-TENURE-CUTOFF-NUM.            00021400
021400                                                                 00021500
021500****************************************************************00021600
021600*   160/170/180 READ ONE RECORD AHEAD ON EACH EXTRACT FILE AND   00021700
021700*   HOLD IT IN A BUFFER FOR THE MATCH-MERGE AGAINST THE DRIVER.  00021800
021800*   AT END-OF-FILE THE BUFFER KEY IS FORCED HIGH SO IT NEVER     00021900
021900*   MATCHES ANY FURTHER EMPLOYEE.                                00022000
022000****************************************************************00022100
022100 160-READ-PRFXTRC.                                               00022200
022200     READ PRFXTRC                                                00022300
022300         AT END                                                  00022400
022400             SET WS-PRFXTRC-EOF TO TRUE                          00022500
022500             MOVE 99999 TO WS-PRF-BUF-EMP-ID                     00022600
022600         NOT AT END                                              00022700
022700             MOVE PTX-EMP-ID       TO WS-PRF-BUF-EMP-ID           00022800
022800             MOVE PTX-LATEST-SCORE TO WS-PRF-BUF-SCORE            00022900
022900     END-READ.                                                   00023000
023000                                                                 00023100
023100 170-READ-ATTXTRC.                                               00023200
023200     READ ATTXTRC                                                00023300
023300         AT END                                                  00023400
023400             SET WS-ATTXTRC-EOF TO TRUE                          00023500
023500             MOVE 99999 TO WS-ATT-BUF-EMP-ID                     00023600
023600         NOT AT END                                              00023700
023700             MOVE ATX-EMP-ID         TO WS-ATT-BUF-EMP-ID         00023800
023800             MOVE ATX-WINDOW-DAYS    TO WS-ATT-BUF-WINDOW-DAYS    00023900
023900     END-READ.                                                   00024000
024000                                                                 00024100
024100 180-READ-TSKXTRC.                                               00024200
024200     READ TSKXTRC                                                00024300
024300         AT END                                                  00024400
024400             SET WS-TSKXTRC-EOF TO TRUE                          00024500
024500             MOVE 99999 TO WS-TSK-BUF-EMP-ID                     00024600
024600         NOT AT END                                              00024700
024700             MOVE TKX-EMP-ID          TO WS-TSK-BUF-EMP-ID        00024800
024800             MOVE TKX-COMPLETION-PCT  TO WS-TSK-BUF-PCT           00024900
024900     END-READ.                                                   00025000
025000                                                                 00025100
025100 200-READ-EMPFILE.                                               00025200
025200     READ EMPFILE                                                00025300
025300         AT END     SET WS-EMPFILE-EOF TO TRUE                   00025400
025400         NOT AT END ADD 1 TO WS-EMP-READ                         00025500
025500     END-READ.                                                   00025600
025600                                                                 00025700
025700 300-PROCESS-EMPLOYEE.                                           00025800
025800     PERFORM 320-VALIDATE-EMPLOYEE.                              00025900
025900     PERFORM 400-MATCH-PERFORMANCE.                              00026000
026000     PERFORM 420-MATCH-ATTENDANCE.                               00026100
026100     PERFORM 440-MATCH-ONBOARDING.                               00026200
026200     PERFORM 500-DERIVE-FLAGS.                                   00026300
026300     PERFORM 600-WRITE-ENRICHED.                                 00026400
026400     PERFORM 200-READ-EMPFILE.                                   00026500
026500                                                                 00026600
026600****************************************************************00026700
026700*   RULES E1-E4 - FIRST FAILING RULE WINS.                      00026800
026800****************************************************************00026900
026900 320-VALIDATE-EMPLOYEE.                                          00027000
027000     MOVE 'Y'    TO WS-VALID-SW.                                00027100
027100     MOVE SPACES TO WS-ERROR-MSG.                                00027200
027200     IF PHR-EMP-NAME = SPACES                                    00027300
027300         MOVE 'N' TO WS-VALID-SW                                 00027400
027400         MOVE 'EMPLOYEE NAME IS REQUIRED' TO WS-ERROR-MSG        00027500
027500     ELSE                                                        00027600
027600         IF PHR-EMP-DEPARTMENT = SPACES                          00027700
027700             MOVE 'N' TO WS-VALID-SW                             00027800
027800             MOVE 'DEPARTMENT IS REQUIRED' TO WS-ERROR-MSG       00027900
027900         ELSE                                                     00028000
028000             IF PHR-EMP-JOIN-DATE = 0                            00028100
028100                 MOVE 'N' TO WS-VALID-SW                         00028200
028200                 MOVE 'JOIN DATE IS REQUIRED' TO WS-ERROR-MSG    00028300
028300             ELSE                                                 00028400
028400                 IF PHR-EMP-JOIN-DATE > WS-RUN-DATE-NUM          00028500
028500                     MOVE 'N' TO WS-VALID-SW                     00028600
028600                     MOVE 'JOIN DATE CANNOT BE IN THE FUTURE'    00028700
028700                         TO WS-ERROR-MSG                         00028800
028800                 END-IF                                          00028900
028900             END-IF                                               00029000
029000         END-IF                                                   00029100
029100     END-IF.                                                      00029200
029200     IF WS-RECORD-IS-VALID                                        00029300
029300         ADD 1 TO WS-EMP-VALID                                    00029400
029400     ELSE                                                        00029500
029500         ADD 1 TO WS-EMP-REJECTED                                 00029600
029600     END-IF.                                                      00029700
029700                                                                  00029800
029800****************************************************************00029900
029900*   RULE UNIT 1 STEP 2 - LATEST REVIEW SCORE OVER 10, ONE         00030000
030000*   DECIMAL, TRUNCATED.  NO REVIEW ON FILE GIVES THE 8.5          00030100
030100*   DEFAULT.                                                      00030200
030200****************************************************************00030300
030300 400-MATCH-PERFORMANCE.                                           00030400
030400     PERFORM 160-READ-PRFXTRC                                     00030500
030500         UNTIL WS-PRF-BUF-EMP-ID NOT LESS THAN PHR-EMP-ID.        00030600
030600     IF WS-PRF-BUF-EMP-ID = PHR-EMP-ID                            00030700
030700         MOVE 'Y' TO WS-HAS-REVIEW-SW                             00030800
030800         MOVE WS-PRF-BUF-SCORE TO WS-RAW-SCORE-FOUND              00030900
030900         COMPUTE WS-DERIVED-SCORE = WS-PRF-BUF-SCORE / 10         00031000
031000     ELSE                                                         00031100
031100         MOVE 'N' TO WS-HAS-REVIEW-SW                             00031200
031200         MOVE 0   TO WS-RAW-SCORE-FOUND                           00031300
031300         MOVE 8.5 TO WS-DERIVED-SCORE                             00031400
031400     END-IF.                                                      00031500
031500                                                                  00031600
031600****************************************************************00031700
031700*   RULE UNIT 1 STEP 3 - DAYS-WITH-A-RECORD IN THE TRAILING      00031800
031800*   30-DAY WINDOW TIMES 100 OVER THE WINDOW LENGTH, TRUNCATED,    00031900
031900*   CAPPED AT 100.                                                00032000
032000****************************************************************00032100
032100 420-MATCH-ATTENDANCE.                                            00032200
032200     PERFORM 170-READ-ATTXTRC                                     00032300
032300         UNTIL WS-ATT-BUF-EMP-ID NOT LESS THAN PHR-EMP-ID.        00032400
032400     IF WS-ATT-BUF-EMP-ID = PHR-EMP-ID                            00032500
032500         MOVE 'Y' TO WS-ATTENDANCE-FOUND-SW                       00032600
032600         MOVE WS-ATT-BUF-WINDOW-DAYS TO WS-WINDOW-DAYS-FOUND      00032700
032700     ELSE                                                         00032800
032800         MOVE 'N' TO WS-ATTENDANCE-FOUND-SW                       00032900
032900         MOVE 0   TO WS-WINDOW-DAYS-FOUND                         00033000
033000     END-IF.                                                      00033100
033100     PERFORM 425-DERIVE-ATTEND-RATE.                              00033200
033200                                                                  00033300
033300 425-DERIVE-ATTEND-RATE.                                          00033400
033400     MOVE 30 TO PHR-DW-WINDOW-LEN.                                00033500
033500     IF PHR-DW-WINDOW-LEN = 0                                     00033600
033600         MOVE 100 TO WS-ATTEND-RATE                               00033700
033700     ELSE                                                         00033800
033800         COMPUTE WS-ATTEND-RATE =                                 00033900
033900             (WS-WINDOW-DAYS-FOUND * 100) / PHR-DW-WINDOW-LEN     00034000
034000         IF WS-ATTEND-RATE > 100                                  00034100
034100             MOVE 100 TO WS-ATTEND-RATE                           00034200
034200         END-IF                                                   00034300
034300     END-IF.                                                      00034400
034400                                                                  00034500
034500****************************************************************00034600
034600*   RULE UNIT 1 STEP 4 - ONBOARDING PERCENT IS ALREADY ROUNDED   00034700
034700*   BY PHRONBD (RULE D3) - CARRIED THROUGH UNCHANGED.             00034800
034800****************************************************************00034900
034900 440-MATCH-ONBOARDING.                                            00035000
035000     PERFORM 180-READ-TSKXTRC                                     00035100
035100         UNTIL WS-TSK-BUF-EMP-ID NOT LESS THAN PHR-EMP-ID.        00035200
035200     IF WS-TSK-BUF-EMP-ID = PHR-EMP-ID                            00035300
035300         MOVE WS-TSK-BUF-PCT TO WS-ONBOARD-PCT                    00035400
035400     ELSE                                                         00035500
035500         MOVE 0 TO WS-ONBOARD-PCT                                 00035600
035600     END-IF.                                                      00035700
035700                                                                  00035800
035800****************************************************************00035900
035900*   RULES E5-E7 - DERIVED FLAGS CARVED OUT OF THE ENRICHED        00036000
036000*   RECORD'S FILLER (SEE PHRENRR.CPY 0116-009).  E5 IS EXPRESSED  00036100
036100*   AS A Y/N FLAG FROM THE 30-DAY ATTENDANCE-RECORD COUNT SINCE   00036200
036200*   THAT IS THE ONLY ATTENDANCE-RECORD COUNT CARRIED FORWARD BY   00036300
036300*   THIS BATCH.                                                   00036400
036400****************************************************************00036500
036500 500-DERIVE-FLAGS.                                                00036600
036600     IF WS-ATTENDANCE-FOUND                                       00036700
036700         MOVE 'N' TO PHR-ENR-DELETE-ELIG-FLAG                    00036800
036800     ELSE                                                         00036900
036900         MOVE 'Y' TO PHR-ENR-DELETE-ELIG-FLAG                    00037000
037000     END-IF.                                                      00037100
037100     IF WS-HAS-REVIEW                                             00037150
037150         AND WS-RAW-SCORE-FOUND < WS-LOW-PERF-THRESHOLD           00037200
037200         MOVE 'Y' TO PHR-ENR-LOW-PERF-FLAG                       00037300
037300     ELSE                                                         00037400
037400         MOVE 'N' TO PHR-ENR-LOW-PERF-FLAG                       00037500
037500     END-IF.                                                      00037600
037600     IF PHR-EMP-JOIN-DATE < WS-TENURE-CUTOFF-NUM                  00037700
037700         MOVE 'Y' TO PHR-ENR-TENURE-FLAG                         00037800
037800     ELSE                                                         00037900
037900         MOVE 'N' TO PHR-ENR-TENURE-FLAG                         00038000
038000     END-IF.                                                      00038100
038100                                                                  00038200
038200 600-WRITE-ENRICHED.                                              00038300
038300     MOVE PHR-EMP-ID          TO PHR-ENR-EMP-ID.                  00038400
038400     MOVE PHR-EMP-NAME        TO PHR-ENR-NAME.                    00038500
038500     MOVE PHR-EMP-DEPARTMENT  TO PHR-ENR-DEPARTMENT.              00038600
038600     MOVE WS-DERIVED-SCORE    TO PHR-ENR-PERF-SCORE.              00038700
038700     MOVE WS-ATTEND-RATE      TO PHR-ENR-ATTEND-RATE.             00038800
038800     MOVE WS-ONBOARD-PCT      TO PHR-ENR-ONBOARD-PCT.             00038900
038900     IF PHR-EMP-IS-ACTIVE                                         00039000
039000         MOVE 'ACTIVE'   TO PHR-ENR-STATUS                        00039100
039100     ELSE                                                         00039200
039200         MOVE 'INACTIVE' TO PHR-ENR-STATUS                        00039300
039300     END-IF.                                                      00039400
039400     IF WS-RECORD-IS-VALID                                        00039500
039500         SET PHR-ENR-IS-VALID TO TRUE                             00039600
039600         MOVE SPACES TO PHR-ENR-ERROR-MSG                         00039700
039700     ELSE                                                         00039800
039800         SET PHR-ENR-IS-REJECTED TO TRUE                          00039900
039900         MOVE WS-ERROR-MSG TO PHR-ENR-ERROR-MSG                   00040000
040000     END-IF.                                                      00040100
040100     WRITE PHR-ENRICHED-EMPLOYEE-RECORD.                          00040200
040200                                                                  00040300
040300 900-WRITE-CONTROL-TOTALS.                                        00040400
040400     MOVE WS-EMP-READ     TO PCT-EMP-READ.                        00040500
040500     MOVE WS-EMP-VALID    TO PCT-EMP-VALID.                       00040600
040600     MOVE WS-EMP-REJECTED TO PCT-EMP-REJECTED.                    00040700
040700     WRITE PHRCTLS-RECORD.                                        00040800
040800                                                                  00040900
040900 950-CLOSE-FILES.                                                 00041000
041000     CLOSE EMPFILE PRFXTRC ATTXTRC TSKXTRC ENRFILE PHRCTLS.       00041100
